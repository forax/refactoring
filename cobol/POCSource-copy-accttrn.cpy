000100****************************************************************  00000100
000200*                                                               * 00000200
000300*    A C C T T R N   --   T R A N S A C T I O N   L E D G E R   * 00000300
000400*                                                               * 00000400
000500*    ONE RECORD PER LEDGER MOVEMENT ON TRANSACTION-IN.  A       * 00000500
000600*    MOVEMENT IS EITHER CASH-ONLY (DEPOSIT/WITHDRAWAL) OR       * 00000600
000700*    SECURITY-PLUS-CASH (BUY/SELL).  PORTROI LOADS EVERY        * 00000700
000800*    TRANSACTION FOR THE ACCOUNT CURRENTLY BEING PROCESSED      * 00000800
000900*    INTO WS-TRAN-TABLE, SORTS THE TABLE DATE-DESCENDING, THEN  * 00000900
001000*    WALKS IT BACKWARDS ONE CALENDAR DAY AT A TIME TO REVERT    * 00001000
001100*    EACH ENTRY OFF THE WORKING POSITION.                         00001100
001200*                                                               * 00001200
001300*    UNORDERED ON THE FEED -- THE FEED GROUPS BY ACCOUNT BUT    * 00001300
001400*    MAKES NO PROMISE ABOUT DATE ORDER WITHIN AN ACCOUNT.       * 00001400
001500*    TABLE IS BOUNDED AT 500 ENTRIES PER ACCOUNT (SEE PORTROI   * 00001500
001600*    WS-TRAN-TABLE) -- RAISE THE OCCURS BOUND THERE IF A FEED   * 00001600
001700*    EVER CARRIES MORE ACTIVITY THAN THAT FOR ONE ACCOUNT.      * 00001700
001800*                                                               * 00001800
001900*    ON DISK THIS FILE IS LINE-SEQUENTIAL TEXT -- ZONED DISPLAY,* 00001900
002000*    ZERO-FILLED, NOT PACKED.                                     00002000
002100*                                                               * 00002100
002200*    CHANGE HISTORY                                               00002200
002300*    YYMMDD   BY   TICKET     DESCRIPTION                         00002300
002400*    ---------------------------------------------------------    00002400
002500*    880914   RJT  -          ORIGINAL LAYOUT.                    00002500
002600*    910303   RJT  SYS-0142   ADDED AT-SECURITY/AT-QUANTITY FOR   00002600
002700*                             BUY/SELL MOVEMENTS.                 00002700
002800*    990730   DMF  Y2K-0007   WIDENED AT-TXN-DATE TO CCYYMMDD     00002800
002900*                             (WAS YYMMDD) -- SEE AT-TXN-DATE-X   00002900
003000*                             REDEFINITION BELOW FOR THE SPLIT    00003000
003100*                             FIELDS PORTROI'S DATE-WALK USES.    00003100
003200*    060219   HAL  SYS-0921   ADDED AT-ACCOUNT-ID SO ONE FEED     00003200
003300*                             CAN CARRY MANY ACCOUNTS' ACTIVITY   00003300
003400*                             IN A SINGLE RUN.                    00003400
003410*    110921   SKP  SYS-1180   ADDED ENTRY-DATE AND SOURCE CODE -- 00003410
003420*                             MASTER-FILE STANDARD NOW REQUIRES   00003420
003430*                             BOTH ON EVERY FEED EXTRACT.         00003430
003500****************************************************************  00003500
003600 01  AT-TRANSACTION-REC.                                          00003600
003700     03  AT-ACCOUNT-ID               PIC X(10).                   00003700
003800     03  AT-TXN-TYPE                 PIC X(4).                    00003800
003900         88  AT-TYPE-BUY             VALUE 'BUY '.                00003900
004000         88  AT-TYPE-SELL            VALUE 'SELL'.                00004000
004100         88  AT-TYPE-DEPOSIT         VALUE 'DEPO'.                00004100
004200         88  AT-TYPE-WITHDRAWAL      VALUE 'WDRL'.                00004200
004300         88  AT-TYPE-SECURITY-MOVE   VALUE 'BUY ' 'SELL'.         00004300
004400     03  AT-TXN-DATE                 PIC 9(8).                    00004400
004500     03  AT-TXN-DATE-X REDEFINES AT-TXN-DATE.                     00004500
004600         05  AT-TXN-CCYY             PIC 9(4).                    00004600
004700         05  AT-TXN-MM               PIC 9(2).                    00004700
004800         05  AT-TXN-DD               PIC 9(2).                    00004800
004900     03  AT-TXN-CASH                 PIC S9(9)V9(2).              00004900
005000     03  AT-TXN-SECURITY             PIC 9(1).                    00005000
005100     03  AT-TXN-QUANTITY             PIC S9(9)V9(4).              00005100
005110*    ENTRY-DATE AND SOURCE-CODE ARE FEED HOUSEKEEPING STAMPED BY  00005110
005120*    THE UPSTREAM LEDGER EXTRACT -- NEITHER DRIVES ANY VALIDATION 00005120
005130*    OR REVERT LOGIC IN PORTROI.                                  00005130
005140     03  AT-ENTRY-DATE               PIC 9(8).                    00005140
005150     03  AT-SOURCE-CODE              PIC X(02).                   00005150
005200     03  FILLER                      PIC X(05).                   00005200
