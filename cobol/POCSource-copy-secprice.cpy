000100****************************************************************  00000100
000200*                                                               * 00000200
000300*    S E C P R I C E   --   D A I L Y   S E C U R I T Y   P R I * 00000300
000400*                           C E   F E E D                         00000400
000500*                                                               * 00000500
000600*    ONE RECORD PER (DATE,SECURITY) COMBINATION ON PRICE-IN.    * 00000600
000700*    UPSTREAM MARKET-DATA FEED POPULATES THIS FILE OVERNIGHT --   00000700
000800*    IT STANDS IN FOR A LIVE PRICE LOOKUP.  PORTROI LOADS THE     00000800
000900*    WHOLE FILE INTO WS-PRICE-TABLE AT THE START OF A RUN AND   * 00000900
001000*    SEARCHES IT WITH SEARCH ALL (ASCENDING ON DATE THEN        * 00001000
001100*    SECURITY) -- SEE PORTROI PARAGRAPH 200-LOAD-PRICE-TABLE.   * 00001100
001200*                                                               * 00001200
001300*    IF PORTROI NEEDS A (DATE,SECURITY) THAT ISN'T ON THIS FILE * 00001300
001400*    THE RUN ABENDS -- THAT'S A FEED PROBLEM, NOT SOMETHING THE * 00001400
001500*    BATCH CAN PAPER OVER.  MAKE SURE THE FEED COVERS EVERY DAY * 00001500
001600*    FROM JAN 1 OF THE CURRENT YEAR THROUGH TODAY FOR ALL FIVE  * 00001600
001700*    SECURITIES BEFORE PORTROI IS SCHEDULED.                      00001700
001800*                                                               * 00001800
001900*    ON DISK THIS FILE IS LINE-SEQUENTIAL TEXT -- ZONED DISPLAY, *00001900
002000*    ZERO-FILLED, NOT PACKED.                                   * 00002000
002100*                                                               * 00002100
002200*    CHANGE HISTORY                                               00002200
002300*    YYMMDD   BY   TICKET     DESCRIPTION                         00002300
002400*    ---------------------------------------------------------    00002400
002500*    910303   RJT  SYS-0142   ORIGINAL LAYOUT.                    00002500
002600*    990730   DMF  Y2K-0007   CONFIRMED 8-DIGIT CCYYMMDD DATE.    00002600
002700*    041105   HAL  SYS-0886   ADDED SP-PRICE-KEY REDEFINITION   * 00002700
002800*                             SO THE WORKING-STORAGE TABLE CAN  * 00002800
002900*                             SEARCH ALL ON ONE COMBINED KEY.     00002900
002910*    110921   SKP  SYS-1180   ADDED PRICE-SOURCE AND LAST-UPDATE  00002910
002920*                             DATE -- MASTER-FILE STANDARD NOW    00002920
002930*                             REQUIRES BOTH ON EVERY EXTRACT.     00002930
003000****************************************************************  00003000
003100 01  SP-PRICE-REC.                                                00003100
003200     03  SP-PRICE-DATE               PIC 9(8).                    00003200
003300     03  SP-PRICE-KEY REDEFINES SP-PRICE-DATE.                    00003300
003400         05  SP-PRICE-CCYY           PIC 9(4).                    00003400
003500         05  SP-PRICE-MM             PIC 9(2).                    00003500
003600         05  SP-PRICE-DD             PIC 9(2).                    00003600
003700     03  SP-SECURITY                 PIC 9(1).                    00003700
003800     03  SP-PRICE-AMOUNT             PIC S9(7)V9(2).              00003800
003810*    SOURCE AND LAST-UPDATE ARE FEED HOUSEKEEPING -- NEITHER IS   00003810
003820*    PART OF THE SEARCH ALL KEY 355-PRICE-LOOKUP SEARCHES ON.     00003820
003830     03  SP-PRICE-SOURCE             PIC X(01).                   00003830
003840     03  SP-LAST-UPDATE-DATE         PIC 9(8).                    00003840
003900     03  FILLER                      PIC X(01).                   00003900
