000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     PORTROI.                                         00000200
000300*    ORIGINAL AUTHOR ONLY -- THIS FIELD IS NEVER UPDATED WHEN A  *00000300
000400*    LATER PROGRAMMER MAKES A CHANGE. THE CHANGE LOG BELOW, NOT  *00000400
000500*    THIS FIELD, IS WHERE EVERY SUBSEQUENT HAND ON THIS PROGRAM  *00000500
000600*    IS RECORDED.                                                *00000600
000700 AUTHOR.         R. J. TATE.                                      00000700
000800*    THIS SHOP'S APPLICATIONS GROUP RATHER THAN A DEPARTMENT     *00000800
000900*    NAME -- SYSTEMS GROUP WRITES AND MAINTAINS THE BATCH FOR    *00000900
001000*    SEVERAL BUSINESS DEPARTMENTS, OF WHICH PORTFOLIO ACCOUNTING *00001000
001100*    IS ONE.                                                     *00001100
001200 INSTALLATION.   SYSTEMS GROUP - PORTFOLIO ACCOUNTING.            00001200
001300 DATE-WRITTEN.   03/03/91.                                        00001300
001400*    SET TO MATCH DATE-WRITTEN AT ORIGINAL DELIVERY AND NEVER    *00001400
001500*    UPDATED ON RECOMPILE SINCE -- THIS SHOP RELIES ON THE       *00001500
001600*    CHANGE LOG BELOW, NOT THIS FIELD OR THE COMPILER'S OWN DATE *00001600
001700*    STAMP, TO KNOW WHEN A GIVEN VERSION WENT IN.                *00001700
001800 DATE-COMPILED.  03/03/91.                                        00001800
001900*    NON-CONFIDENTIAL REFERS TO THE SOURCE LISTING ITSELF, NOT   *00001900
002000*    THE DATA IT PROCESSES -- POSITION-IN AND TRANSACTION-IN     *00002000
002100*    CARRY REAL ACCOUNT BALANCES AND ARE HANDLED UNDER THE       *00002100
002200*    DEPARTMENT'S USUAL DATASET-LEVEL RACF PROTECTION, SEPARATE  *00002200
002300*    FROM THIS FLAG.                                             *00002300
002400 SECURITY.       NON-CONFIDENTIAL.                                00002400
002500******************************************************************00002500
002600*                                                              *  00002600
002700*    P O R T R O I  --  Y T D   R E T U R N   O N   I N V E S  *  00002700
002800*                        T M E N T   B A T C H                *   00002800
002900*                                                              *  00002900
003000*    NIGHTLY BACK-OFFICE JOB.  FOR EVERY ACCOUNT ON POSITION-  *  00003000
003100*    IN, REBUILDS THE POSITION AS IT STOOD AT THE START OF THE *  00003100
003200*    CALENDAR YEAR BY WALKING TRANSACTION-IN BACKWARDS ONE DAY *  00003200
003300*    AT A TIME AND UNDOING (REVERTING) EVERY TRANSACTION DATED *  00003300
003400*    THAT DAY.  VALUES BOTH THE CURRENT AND START-OF-YEAR      *  00003400
003500*    POSITIONS OFF PRICE-IN AND WRITES ONE ANNUALIZED YTD ROI  *  00003500
003600*    LINE PER ACCOUNT TO ROI-REPORT-OUT.  NO CROSS-ACCOUNT     *  00003600
003700*    TOTALS ARE KEPT -- EACH ACCOUNT'S LINE STANDS ALONE.      *  00003700
003800*                                                              *  00003800
003900*    RUN PARAMETERS (READ FROM SYSIN, SEE WS-RUN-PARM-REC):    *  00003900
004000*        PARM-TODAY-DATE    CCYYMMDD - "TODAY" FOR THE RUN.    *  00004000
004100*        PARM-YEAR-LENGTH   LENGTH OF YEAR USED TO ANNUALIZE   *  00004100
004200*                           THE RAW YTD RETURN (E.G. 360,365). *  00004200
004300*    BOTH ARE SUPPLIED BY OPS SO THE RUN IS REPRODUCIBLE --    *  00004300
004400*    PORTROI NEVER READS THE SYSTEM CLOCK.                    *   00004400
004500*                                                              *  00004500
004600*    CHANGE LOG                                                *  00004600
004700*    YYMMDD   BY   TICKET      DESCRIPTION                    *   00004700
004800*    ----------------------------------------------------------*  00004800
004900*    910303   RJT  SYS-0142    ORIGINAL VERSION.               *  00004900
005000*    910318   RJT  SYS-0142    TRANSACTION TABLE SORT ADDED -- *  00005000
005100*                              ADAPTED THE INSERTION SORT FROM *  00005100
005200*                              THE OLD ADSORT UTILITY INSTEAD  *  00005200
005300*                              OF WRITING A NEW ONE.           *  00005300
005400*    911002   RJT  SYS-0177    FIXED SELL REVERT - CASH SIGN   *  00005400
005500*                              WAS BACKWARDS, OVERSTATED BOY   *  00005500
005600*                              CASH ON EVERY SELL.             *  00005600
005700*    920714   DMF  SYS-0233    REJECT COUNT AND VALIDATION OF  *  00005700
005800*                              NEGATIVE CASH/QTY ON INBOUND    *  00005800
005900*                              TRANSACTIONS - BAD FEED DATA    *  00005900
006000*                              WAS ABENDING THE RUN.           *  00006000
006100*    950410   DMF  SYS-0390    PRICE TABLE LOAD REPLACED THE   *  00006100
006200*                              LINEAR SCAN WITH SEARCH ALL --  *  00006200
006300*                              RUN TIME ON THE YEAR-END BOOK   *  00006300
006400*                              WAS OVER AN HOUR.               *  00006400
006500*    981130   HAL  Y2K-0007    Y2K REMEDIATION.  LEAP-YEAR     *  00006500
006600*                              CHECK REWRITTEN TO THE CENTURY/ *  00006600
006700*                              400 RULE - THE OLD "DIV BY 4"   *  00006700
006800*                              SHORTCUT MISSED 2000.           *  00006800
006900*    990115   HAL  Y2K-0007    RETESTED OVER THE 1999/2000     *  00006900
007000*                              ROLLOVER WITH SAMPLE POSITIONS. *  00007000
007100*    020305   SKP  SYS-0602    ADDED UPSI-0 TRACE SWITCH SO    *  00007100
007200*                              OPS CAN GET DIAGNOSTIC DISPLAYS *  00007200
007300*                              ON A BAD RUN WITHOUT A          *  00007300
007400*                              RECOMPILE.                     *   00007400
007500*    060219   HAL  SYS-0921    ACCOUNT ID ADDED TO POSITION    *  00007500
007600*                              AND TRANSACTION KEYS - ONE RUN  *  00007600
007700*                              NOW COVERS THE WHOLE BOOK, NOT  *  00007700
007800*                              JUST ONE ACCOUNT AT A TIME.     *  00007800
007900*    091103   SKP  SYS-1140    YEAR LENGTH MOVED FROM A        *  00007900
008000*                              COMPILE-TIME CONSTANT TO A RUN  *  00008000
008100*                              PARAMETER SO OPS CAN SWITCH     *  00008100
008200*                              360/365 WITHOUT A RECOMPILE.    *  00008200
008300*    110921   SKP  SYS-1180    ADDED LAST-UPDATE-DATE AND        *00008300
008400*                              RECORD-STATUS TO ACCTPOS,         *00008400
008500*                              ENTRY-DATE AND SOURCE-CODE TO     *00008500
008600*                              ACCTTRN, PRICE-SOURCE AND         *00008600
008700*                              LAST-UPDATE-DATE TO SECPRICE --   *00008700
008800*                              HOUSEKEEPING FIELDS THE           *00008800
008900*                              MASTER-FILE STANDARD NOW REQUIRES *00008900
009000*                              ON EVERY EXTRACT. NOT USED IN THE *00009000
009100*                              ROI CALCULATION ITSELF.           *00009100
009200*    130408   HAL  DOC-0044    EXPANDED IN-LINE DOCUMENTATION    *00009200
009300*                              THROUGHOUT PER THE DEPARTMENT     *00009300
009400*                              CODE-REVIEW STANDARD -- PARAGRAPH-*00009400
009500*                              AND FIELD-LEVEL COMMENTS ADDED SO *00009500
009600*                              A NEW PROGRAMMER CAN FOLLOW THE   *00009600
009700*                              REVERT/VALUE/ANNUALIZE LOGIC      *00009700
009800*                              WITHOUT A SYSIN TEST DECK IN HAND.*00009800
009900*    131002   DMF  SYS-1301    CONFIRMED THE PRICE TABLE'S       *00009900
010000*                              2000-ENTRY OCCURS BOUND STILL     *00010000
010100*                              COVERS ALL FIVE SECURITIES OVER A *00010100
010200*                              FULL CALENDAR YEAR AFTER THE      *00010200
010300*                              MARKET-DATA VENDOR ADDED A SECOND *00010300
010400*                              INTRADAY QUOTE. BOUND LEFT        *00010400
010500*                              UNCHANGED.                        *00010500
010600******************************************************************00010600
010700                                                                  00010700
010800 ENVIRONMENT DIVISION.                                            00010800
010900*    SOURCE-COMPUTER AND OBJECT-COMPUTER ARE CARRIED AS A MATTER *00010900
011000*    OF SHOP HABIT -- THIS SHOP HAS COMPILED EVERYTHING FOR ONE  *00011000
011100*    MACHINE CLASS FOR AS LONG AS ANYONE HERE CAN REMEMBER, SO   *00011100
011200*    NEITHER CLAUSE HAS EVER NEEDED CHANGING.                    *00011200
011300 CONFIGURATION SECTION.                                           00011300
011400 SOURCE-COMPUTER.   IBM-370.                                      00011400
011500 OBJECT-COMPUTER.   IBM-370.                                      00011500
011600*    C01 AND THE UPSI-0 SWITCH ARE THE ONLY OPERATOR-FACING      *00011600
011700*    CONTROLS THIS PROGRAM HAS OUTSIDE THE RUN PARAMETERS        *00011700
011800*    THEMSELVES -- C01 IS NEVER ACTUALLY USED SINCE THIS PROGRAM *00011800
011900*    WRITES A LINE-SEQUENTIAL REPORT, NOT A PRINTER FILE, BUT IT *00011900
012000*    IS CARRIED FORWARD AS A MATTER OF SHOP HABIT. UPSI-0 TURNS  *00012000
012100*    ON THE TRACE DISPLAYS IN 100-INITIALIZE-RUN WITHOUT NEEDING *00012100
012200*    A RECOMPILE -- SEE CHANGE LOG SYS-0602.                     *00012200
012300 SPECIAL-NAMES.                                                   00012300
012400     C01 IS TOP-OF-FORM                                           00012400
012500     UPSI-0 ON STATUS IS WS-TRACE-ON-SW                           00012500
012600            OFF STATUS IS WS-TRACE-OFF-SW.                        00012600
012700                                                                  00012700
012800 INPUT-OUTPUT SECTION.                                            00012800
012900 FILE-CONTROL.                                                    00012900
013000*    ALL FOUR FILES ARE SEQUENTIAL, LINE-SEQUENTIAL TEXT ON DISK *00013000
013100*    -- THERE IS NO INDEXED OR RELATIVE ACCESS ANYWHERE IN THIS  *00013100
013200*    PROGRAM. FILE STATUS IS CHECKED ON EVERY OPEN BUT NOT ON    *00013200
013300*    EVERY READ, SINCE A BAD STATUS ON A SEQUENTIAL READ WOULD   *00013300
013400*    SHOW UP AS AN UNEXPECTED AT END CONDITION INSTEAD, WHICH    *00013400
013500*    THE AT END / NOT AT END CLAUSES ALREADY HANDLE.             *00013500
013600     SELECT POSITION-IN      ASSIGN TO POSIN                      00013600
013700         ORGANIZATION IS SEQUENTIAL                               00013700
013800         ACCESS MODE  IS SEQUENTIAL                               00013800
013900         FILE STATUS  IS WS-POSIN-STATUS.                         00013900
014000                                                                  00014000
014100*    ASSIGNED LOGICAL NAME TRANIN, NOT A DATASET NAME OR PATH -- *00014100
014200*    THE RUN'S JCL DD STATEMENT IS WHAT ACTUALLY POINTS TRANIN   *00014200
014300*    AT A PARTICULAR GENERATION OF THE TRANSACTION FEED ON A     *00014300
014400*    GIVEN NIGHT.                                                *00014400
014500     SELECT TRANSACTION-IN   ASSIGN TO TRANIN                     00014500
014600         ORGANIZATION IS SEQUENTIAL                               00014600
014700         ACCESS MODE  IS SEQUENTIAL                               00014700
014800         FILE STATUS  IS WS-TRANIN-STATUS.                        00014800
014900                                                                  00014900
015000*    PRICEIN IS AN OPTIONAL FILE ON SOME NIGHTS (WEEKENDS,       *00015000
015100*    MARKET HOLIDAYS) -- SEE THE '05' STATUS ACCEPTED ALONGSIDE  *00015100
015200*    '00' IN WS-PRICEIN-STATUS'S 88-LEVEL, ABOVE IN WORKING-     *00015200
015300*    STORAGE.                                                    *00015300
015400     SELECT PRICE-IN         ASSIGN TO PRICEIN                    00015400
015500         ORGANIZATION IS SEQUENTIAL                               00015500
015600         ACCESS MODE  IS SEQUENTIAL                               00015600
015700         FILE STATUS  IS WS-PRICEIN-STATUS.                       00015700
015800                                                                  00015800
015900*    ROIOUT IS ALWAYS OPENED OUTPUT AND NEVER EXTEND -- EACH RUN *00015900
016000*    PRODUCES A FRESH REPORT RATHER THAN APPENDING TO A PRIOR    *00016000
016100*    NIGHT'S, SINCE THE REPORT REFLECTS A SINGLE POINT IN TIME   *00016100
016200*    (TODAY'S DATE) RATHER THAN AN ACCUMULATING HISTORY.         *00016200
016300     SELECT ROI-REPORT-OUT   ASSIGN TO ROIOUT                     00016300
016400         ORGANIZATION IS SEQUENTIAL                               00016400
016500         ACCESS MODE  IS SEQUENTIAL                               00016500
016600         FILE STATUS  IS WS-ROIOUT-STATUS.                        00016600
016700                                                                  00016700
016800*    FILE SECTION FIRST, MATCHING THE FOUR SELECT CLAUSES ABOVE  *00016800
016900*    IN THE SAME ORDER; WORKING-STORAGE SECOND, GROUPED BY       *00016900
017000*    PURPOSE (SWITCHES, COUNTERS, DATE WORK, POSITION WORK,      *00017000
017100*    TRANSACTION WORK, PRICE WORK, ROI WORK) RATHER THAN         *00017100
017200*    ALPHABETICALLY OR BY WHEN EACH ITEM WAS ADDED.              *00017200
017300 DATA DIVISION.                                                   00017300
017400*    RECORD LAYOUTS FOR ALL FOUR FILES LIVE IN THEIR OWN         *00017400
017500*    COPYBOOKS (ACCTPOS, ACCTTRN, SECPRICE, ROIRPT) RATHER THAN  *00017500
017600*    BEING CODED INLINE -- ANY OTHER PROGRAM THAT NEEDS TO READ  *00017600
017700*    OR WRITE ONE OF THESE FILES COPIES THE SAME MEMBER, SO THE  *00017700
017800*    LAYOUT ONLY HAS TO BE MAINTAINED IN ONE PLACE.              *00017800
017900 FILE SECTION.                                                    00017900
018000                                                                  00018000
018100*    106 BYTES, MATCHING AP-POSITION-REC IN COPYBOOK ACCTPOS     *00018100
018200*    EXACTLY -- ONE RECORD PER ACCOUNT, CARRYING TODAY'S CASH    *00018200
018300*    AND SECURITY QUANTITIES. THIS IS THE DRIVING FILE: THE MAIN *00018300
018400*    PROCESSING LOOP READS ONE POSITION RECORD PER ITERATION AND *00018400
018500*    EVERYTHING ELSE IS LOOKED UP AGAINST IT.                    *00018500
018600 FD  POSITION-IN                                                  00018600
018700     RECORD CONTAINS 106 CHARACTERS                               00018700
018800     RECORDING MODE IS F                                          00018800
018900     LABEL RECORDS ARE STANDARD                                   00018900
019000     DATA RECORD IS AP-POSITION-REC.                              00019000
019100*    ACCTPOS CARRIES THE HOUSEKEEPING FIELDS (LAST-UPDATE DATE,  *00019100
019200*    RECORD STATUS) ADDED UNDER SYS-1180 ALONGSIDE THE ORIGINAL  *00019200
019300*    ACCOUNT-ID, CASH, AND SECURITY-QUANTITY FIELDS THIS PROGRAM *00019300
019400*    ACTUALLY USES -- THE NEW FIELDS ARE CARRIED THROUGH BUT     *00019400
019500*    NEVER REFERENCED BY THIS PROGRAM'S LOGIC.                   *00019500
019600     COPY ACCTPOS.                                                00019600
019700                                                                  00019700
019800*    62 BYTES, MATCHING AT-TRANSACTION-REC IN COPYBOOK ACCTTRN.  *00019800
019900*    CARRIES EVERY BUY, SELL, DEPOSIT AND WITHDRAWAL FOR THE     *00019900
020000*    WHOLE BOOK, NOT JUST THE CURRENT ACCOUNT -- 320-LOAD-TRAN-  *00020000
020100*    TABLE FILTERS OUT THE ONES THAT DON'T BELONG TO THE ACCOUNT *00020100
020200*    CURRENTLY BEING PROCESSED.                                  *00020200
020300 FD  TRANSACTION-IN                                               00020300
020400     RECORD CONTAINS 62 CHARACTERS                                00020400
020500     RECORDING MODE IS F                                          00020500
020600     LABEL RECORDS ARE STANDARD                                   00020600
020700     DATA RECORD IS AT-TRANSACTION-REC.                           00020700
020800*    ACCTTRN CARRIES AT-ENTRY-DATE AND AT-SOURCE-CODE ALONGSIDE  *00020800
020900*    THE TRANSACTION FIELDS THIS PROGRAM ACTUALLY USES -- BOTH   *00020900
021000*    ARE FEED HOUSEKEEPING, NOT BUSINESS DATA, AND NEITHER       *00021000
021100*    DRIVES ANY DECISION IN 325-VALIDATE-TRAN OR 346-REVERT-ONE- *00021100
021200*    TRAN.                                                       *00021200
021300     COPY ACCTTRN.                                                00021300
021400                                                                  00021400
021500*    28 BYTES, MATCHING SP-PRICE-REC IN COPYBOOK SECPRICE. ONE   *00021500
021600*    ROW PER SECURITY PER TRADING DATE -- LOADED ENTIRELY INTO   *00021600
021700*    WS-PRICE-TABLE BEFORE ANY ACCOUNT IS PROCESSED, SINCE EVERY *00021700
021800*    ACCOUNT NEEDS PRICES OVER THE SAME CALENDAR SPAN.           *00021800
021900 FD  PRICE-IN                                                     00021900
022000     RECORD CONTAINS 28 CHARACTERS                                00022000
022100     RECORDING MODE IS F                                          00022100
022200     LABEL RECORDS ARE STANDARD                                   00022200
022300     DATA RECORD IS SP-PRICE-REC.                                 00022300
022400*    SECPRICE CARRIES SP-PRICE-SOURCE AND SP-LAST-UPDATE-DATE    *00022400
022500*    ALONGSIDE THE PRICE FIELDS 355-PRICE-LOOKUP ACTUALLY        *00022500
022600*    SEARCHES -- NEITHER NEW FIELD PARTICIPATES IN THE SEARCH    *00022600
022700*    ALL KEY.                                                    *00022700
022800     COPY SECPRICE.                                               00022800
022900                                                                  00022900
023000*    80 BYTES, MATCHING RR-REPORT-REC IN COPYBOOK ROIRPT. ONE    *00023000
023100*    LINE PER ACCOUNT, WRITTEN AS SOON AS THAT ACCOUNT'S ROI IS  *00023100
023200*    COMPUTED -- THE REPORT IS NOT BUFFERED OR SORTED, SO ITS    *00023200
023300*    LINE ORDER IS WHATEVER ORDER POSITION-IN SUPPLIED.          *00023300
023400 FD  ROI-REPORT-OUT                                               00023400
023500     RECORD CONTAINS 80 CHARACTERS                                00023500
023600     RECORDING MODE IS F                                          00023600
023700     LABEL RECORDS ARE STANDARD                                   00023700
023800     DATA RECORD IS RR-REPORT-REC.                                00023800
023900*    ROIRPT'S EDIT PICTURES (SIGNED, ZERO-SUPPRESSED) ARE WHAT   *00023900
024000*    GIVE THE FINAL REPORT ITS READABLE NUMBERS -- THE           *00024000
024100*    UNDERLYING COMP-3 WORK FIELDS IN WS-ROI-WORK ARE MOVED      *00024100
024200*    ACROSS IN 370-WRITE-REPORT-LINE, WHICH DOES THE EDITING AS  *00024200
024300*    PART OF THE MOVE.                                           *00024300
024400     COPY ROIRPT.                                                 00024400
024500                                                                  00024500
024600*    NOTHING HERE IS PASSED IN OR OUT OF THIS PROGRAM -- PORTROI *00024600
024700*    TAKES NO LINKAGE SECTION PARAMETERS AND IS NEVER CALLED AS  *00024700
024800*    A SUBPROGRAM. THE RUN PARAMETERS COME IN OVER SYSIN, READ   *00024800
024900*    DIRECTLY INTO WS-RUN-PARM-REC BELOW.                        *00024900
025000 WORKING-STORAGE SECTION.                                         00025000
025100                                                                  00025100
025200*--- FILE STATUS AND SWITCHES --------------------------------    00025200
025300*    FILE STATUS VALUES FOR ALL FOUR FILES ARE KEPT TOGETHER     *00025300
025400*    HERE RATHER THAN NEXT TO EACH SELECT CLAUSE SO OPS CAN SEE  *00025400
025500*    THE WHOLE PICTURE IN ONE DUMP WHEN A RUN ABENDS ON AN OPEN. *00025500
025600*    '05' IS ACCEPTED ALONGSIDE '00' BECAUSE AN OPTIONAL INPUT   *00025600
025700*    FILE THAT DOESN'T EXIST YET ON A GIVEN NIGHT STILL OPENS    *00025700
025800*    SUCCESSFULLY UNDER THIS SHOP'S JCL CONVENTIONS.             *00025800
025900 01  WS-FILE-STATUSES.                                            00025900
026000*    TWO-CHARACTER FILE STATUS CODE, STANDARD COBOL -- THE FIRST *00026000
026100*    DIGIT IS THE STATUS CATEGORY (0 IS SUCCESSFUL, 9 IS AN I-O  *00026100
026200*    SYSTEM ERROR) AND THE SECOND CARRIES THE DETAIL. ONLY THE   *00026200
026300*    88-LEVEL BELOW IS EVER TESTED IN THE PROCEDURE DIVISION.    *00026300
026400     03  WS-POSIN-STATUS             PIC XX.                      00026400
026500         88  POSIN-OK                 VALUE '00' '05'.            00026500
026600     03  WS-TRANIN-STATUS            PIC XX.                      00026600
026700         88  TRANIN-OK                 VALUE '00' '05'.           00026700
026800     03  WS-PRICEIN-STATUS           PIC XX.                      00026800
026900         88  PRICEIN-OK                VALUE '00' '05'.           00026900
027000     03  WS-ROIOUT-STATUS            PIC XX.                      00027000
027100         88  ROIOUT-OK                 VALUE '00' '05'.           00027100
027200     03  FILLER                      PIC X(10).                   00027200
027300                                                                  00027300
027400*    END-OF-FILE AND TRACE SWITCHES FOR EVERY READ LOOP IN THE   *00027400
027500*    PROGRAM, PLUS THE LEAP-YEAR FLAG SET BY 950-CHECK-LEAP-     *00027500
027600*    YEAR. KEPT AS ONE GROUP RATHER THAN SCATTERED 77-LEVELS SO  *00027600
027700*    A PROGRAMMER READING WORKING-STORAGE TOP TO BOTTOM SEES ALL *00027700
027800*    THE RUN'S YES/NO STATE IN ONE PLACE.                        *00027800
027900 01  WS-SWITCHES.                                                 00027900
028000     03  WS-POSITION-EOF-SW          PIC X VALUE 'N'.             00028000
028100         88  POSITION-EOF             VALUE 'Y'.                  00028100
028200     03  WS-TRAN-EOF-SW              PIC X VALUE 'N'.             00028200
028300         88  TRAN-EOF                 VALUE 'Y'.                  00028300
028400     03  WS-PRICE-EOF-SW             PIC X VALUE 'N'.             00028400
028500         88  PRICE-EOF                VALUE 'Y'.                  00028500
028600*    SET BY THE UPSI-0 SPECIAL-NAMES CLAUSE, NOT BY ANY MOVE     *00028600
028700*    STATEMENT IN THE PROCEDURE DIVISION -- THE OPERATOR SETS    *00028700
028800*    UPSI BIT ZERO IN THE JCL TO TURN TRACING ON FOR A           *00028800
028900*    PARTICULAR RUN WITHOUT TOUCHING THE PROGRAM AT ALL.         *00028900
029000     03  WS-TRACE-ON-SW              PIC X VALUE 'N'.             00029000
029100     03  WS-TRACE-OFF-SW             PIC X VALUE 'N'.             00029100
029200     03  WS-LEAP-YEAR-SW             PIC X VALUE 'N'.             00029200
029300         88  LEAP-YEAR                 VALUE 'Y'.                 00029300
029400     03  FILLER                      PIC X(05).                   00029400
029500                                                                  00029500
029600*--- RUN PARAMETERS (PREFERENCES / DATESERVICE) ---------------   00029600
029700*    THE ONLY TWO THINGS OPS HAS TO SUPPLY FOR A GIVEN NIGHT'S   *00029700
029800*    RUN. PARM-TODAY-DATE REPLACES WHAT AN ONLINE SYSTEM WOULD   *00029800
029900*    PULL FROM A CLOCK -- BATCH RERUNS AGAINST AN OLDER BOOK OF  *00029900
030000*    RECORD NEED TO BE ABLE TO PICK AN ARBITRARY 'AS-OF' DATE,   *00030000
030100*    SO THE PROGRAM NEVER TRUSTS THE SYSTEM CLOCK FOR THIS.      *00030100
030200 01  WS-RUN-PARM-REC.                                             00030200
030300*    BOTH RUN PARAMETERS ARRIVE IN ONE EIGHTY-BYTE SYSIN CARD,   *00030300
030400*    READ WHOLE BY THE ACCEPT STATEMENT IN 100-INITIALIZE-RUN -- *00030400
030500*    THIS SHOP NEVER BROKE A SINGLE-CARD PARAMETER SET INTO      *00030500
030600*    SEPARATE ACCEPT STATEMENTS PER FIELD.                       *00030600
030700     03  WS-PARM-TODAY-DATE          PIC 9(8).                    00030700
030800     03  WS-PARM-YEAR-LENGTH         PIC 9(3).                    00030800
030900     03  FILLER                      PIC X(09).                   00030900
031000                                                                  00031000
031100*--- COUNTERS, SUBSCRIPTS, ACCUMULATORS (ALL COMP) ------------   00031100
031200*    ALL RUN-LEVEL TALLIES AND WORKING SUBSCRIPTS LIVE HERE, ALL *00031200
031300*    COMP FOR THE SAME REASON THE SHOP ALWAYS BINARY-IZES        *00031300
031400*    ANYTHING THAT GETS INCREMENTED IN A TIGHT LOOP -- ZONED     *00031400
031500*    ARITHMETIC ON A SUBSCRIPT THAT MOVES THOUSANDS OF TIMES A   *00031500
031600*    RUN IS MEASURABLY SLOWER ON THIS HARDWARE.                  *00031600
031700 01  WS-COUNTERS.                                                 00031700
031800*    COUNTS EVERY POSITION RECORD READ, REGARDLESS OF WHETHER    *00031800
031900*    THAT ACCOUNT HAD ANY TRANSACTIONS TO REVERT -- AN ACCOUNT   *00031900
032000*    WITH NO ACTIVITY STILL GETS A REPORT LINE AND STILL COUNTS  *00032000
032100*    HERE.                                                       *00032100
032200     03  WS-ACCOUNT-COUNT            PIC S9(7) COMP VALUE ZERO.   00032200
032300*    COUNTS TRANSACTIONS DROPPED FOR EITHER REASON -- A NEGATIVE *00032300
032400*    CASH OR QUANTITY, OR A FULL TRAN TABLE -- SINCE BOTH ARE    *00032400
032500*    THE SAME KIND OF EVENT FROM OPS' POINT OF VIEW: A ROW THAT  *00032500
032600*    WENT IN BUT DIDN'T COME OUT THE OTHER END.                  *00032600
032700     03  WS-REJECT-COUNT             PIC S9(7) COMP VALUE ZERO.   00032700
032800     03  WS-TRAN-COUNT               PIC S9(5) COMP VALUE ZERO.   00032800
032900     03  WS-TRAN-NDX                 PIC S9(5) COMP VALUE ZERO.   00032900
033000     03  WS-PRICE-COUNT              PIC S9(7) COMP VALUE ZERO.   00033000
033100     03  WS-SORT-I                   PIC S9(5) COMP VALUE ZERO.   00033100
033200     03  WS-SORT-J                   PIC S9(5) COMP VALUE ZERO.   00033200
033300     03  WS-SEC-NDX                  PIC S9(2) COMP VALUE ZERO.   00033300
033400     03  WS-MONTH-WORK-NDX           PIC S9(2) COMP VALUE ZERO.   00033400
033500     03  WS-MONTH-LIMIT              PIC S9(2) COMP VALUE ZERO.   00033500
033600     03  FILLER                      PIC X(05).                   00033600
033700                                                                  00033700
033800 77  WS-TRAN-MAX-ENTRIES             PIC S9(5) COMP VALUE +500.   00033800
033900                                                                  00033900
034000*--- TODAY / BEGINNING-OF-YEAR / WALK-CURSOR DATES -------------  00034000
034100*    THE THREE DATE-BREAKDOWN REDEFINITIONS BELOW ARE THE SAME  * 00034100
034200*    CCYYMMDD-INTO-YEAR/MONTH/DAY IDIOM USED THROUGHOUT THIS    * 00034200
034300*    SHOP'S DATE ROUTINES.                                      * 00034300
034400*    HOLDS THE RUN PARAMETER VERBATIM, UNCHANGED FOR THE WHOLE   *00034400
034500*    RUN. THE REDEFINES BELOW SPLITS IT INTO CCYY/MM/DD SO       *00034500
034600*    945-ADD-MONTH-DAYS AND 960-COMPUTE-DAY-OF-YEAR CAN GET AT   *00034600
034700*    THE PIECES WITHOUT UNSTRING OR REFERENCE MODIFICATION.      *00034700
034800 01  WS-TODAY-DATE                   PIC 9(8).                    00034800
034900*    SAME EIGHT BYTES AS WS-TODAY-DATE, VIEWED AS THREE PIECES   *00034900
035000*    INSTEAD OF ONE -- THE WHOLE-FIELD FORM IS WHAT GETS         *00035000
035100*    COMPARED AND MOVED AROUND, WHILE THE SPLIT FORM IS WHAT     *00035100
035200*    960-COMPUTE-DAY-OF-YEAR AND 950-CHECK-LEAP-YEAR ACTUALLY    *00035200
035300*    READ FROM.                                                  *00035300
035400 01  WS-TODAY-DATE-X REDEFINES WS-TODAY-DATE.                     00035400
035500     03  WS-TODAY-CCYY                PIC 9(4).                   00035500
035600     03  WS-TODAY-MM                  PIC 9(2).                   00035600
035700     03  WS-TODAY-DD                  PIC 9(2).                   00035700
035800                                                                  00035800
035900*    BEGINNING-OF-YEAR DATE, ALWAYS JANUARY 1ST OF TODAY'S YEAR  *00035900
036000*    -- BUILT ONCE IN 100-INITIALIZE-RUN FROM WS-TODAY-CCYY AND  *00036000
036100*    NEVER CHANGED AGAIN. THIS IS THE TARGET 340-REVERT-TO-BOY   *00036100
036200*    WALKS BACKWARD TOWARD.                                      *00036200
036300 01  WS-BOY-DATE                     PIC 9(8).                    00036300
036400*    THE MONTH AND DAY ARE CARRIED TOGETHER AS ONE FOUR-DIGIT    *00036400
036500*    GROUP SINCE NOTHING IN THIS PROGRAM EVER NEEDS BOY MONTH    *00036500
036600*    AND BOY DAY SEPARATELY -- THEY ARE ALWAYS 0101, BY          *00036600
036700*    DEFINITION OF BEGINNING-OF-YEAR.                            *00036700
036800 01  WS-BOY-DATE-X REDEFINES WS-BOY-DATE.                         00036800
036900     03  WS-BOY-CCYY                  PIC 9(4).                   00036900
037000     03  WS-BOY-MMDD                  PIC 9(4).                   00037000
037100                                                                  00037100
037200*    THE MOVING CURSOR FOR THE BACKWARD WALK -- STARTS AT        *00037200
037300*    TODAY'S DATE AND IS STEPPED BACK ONE DAY AT A TIME BY       *00037300
037400*    342-STEP-BACK-ONE-DAY UNTIL IT REACHES WS-BOY-DATE OR THE   *00037400
037500*    TRANSACTION TABLE RUNS OUT, WHICHEVER COMES FIRST.          *00037500
037600 01  WS-WALK-DATE                    PIC 9(8).                    00037600
037700*    SPLIT THE SAME WAY AS WS-TODAY-DATE-X, SINCE THE WALK-DATE  *00037700
037800*    DECREMENT LOGIC IN 348-DECREMENT-WALK-DATE HAS TO TEST AND  *00037800
037900*    ADJUST THE DAY, MONTH, AND YEAR PIECES INDEPENDENTLY AS IT  *00037900
038000*    BORROWS BACKWARD ACROSS MONTH AND YEAR BOUNDARIES.          *00038000
038100 01  WS-WALK-DATE-X REDEFINES WS-WALK-DATE.                       00038100
038200     03  WS-WALK-CCYY                 PIC 9(4).                   00038200
038300     03  WS-WALK-MM                   PIC 9(2).                   00038300
038400     03  WS-WALK-DD                   PIC 9(2).                   00038400
038500                                                                  00038500
038600*    SET BY THE CALLER JUST BEFORE PERFORMING 950-CHECK-LEAP-    *00038600
038700*    YEAR -- A SIMPLE PASS-THROUGH PARAMETER RATHER THAN A       *00038700
038800*    CALLED SUBPROGRAM'S LINKAGE ITEM, SINCE THE LEAP-YEAR LOGIC *00038800
038900*    NEVER LEAVES THIS PROGRAM.                                  *00038900
039000 01  WS-LEAP-CHECK-YEAR               PIC 9(4).                   00039000
039100*    SCRATCH QUOTIENT/REMAINDER FIELDS FOR THE CENTURY/400 LEAP  *00039100
039200*    TEST. THEY HAVE NO LIFE OUTSIDE 950-CHECK-LEAP-YEAR BUT ARE *00039200
039300*    DECLARED AT THE 01 LEVEL LIKE EVERYTHING ELSE IN THIS       *00039300
039400*    PROGRAM RATHER THAN AS 77-LEVELS, PER THE SHOP'S WORKING-   *00039400
039500*    STORAGE CONVENTION.                                         *00039500
039600 01  WS-LEAP-WORK.                                                00039600
039700     03  WS-LEAP-Q                    PIC S9(7) COMP VALUE ZERO.  00039700
039800     03  WS-LEAP-R4                   PIC S9(7) COMP VALUE ZERO.  00039800
039900     03  WS-LEAP-R100                 PIC S9(7) COMP VALUE ZERO.  00039900
040000     03  WS-LEAP-R400                 PIC S9(7) COMP VALUE ZERO.  00040000
040100     03  FILLER                       PIC X(05).                  00040100
040200                                                                  00040200
040300*    COUNT OF CALENDAR DAYS FROM JANUARY 1ST THROUGH TODAY,      *00040300
040400*    INCLUSIVE -- THE ANNUALIZATION DENOMINATOR IN 360-COMPUTE-  *00040400
040500*    ROI IS THE RUN PARAMETER WS-PARM-YEAR-LENGTH OVER THIS      *00040500
040600*    FIGURE, NOT A FIXED 365.                                    *00040600
040700 01  WS-DAY-OF-YEAR                   PIC S9(5) COMP VALUE ZERO.  00040700
040800                                                                  00040800
040900*--- DAYS-PER-MONTH TABLE (FEBRUARY ADJUSTED FOR LEAP YEAR) ---   00040900
041000*    INITIAL VALUES ARE CARRIED FEBRUARY-AS-28 -- THE LEAP-YEAR  *00041000
041100*    DAY IS ADDED SEPARATELY BY 965-ADD-MONTH-DAYS WHEN IT       *00041100
041200*    APPLIES, RATHER THAN MAINTAINING TWO WHOLE TABLES OR        *00041200
041300*    RELOADING THIS ONE EVERY TIME THE WALK CROSSES A YEAR       *00041300
041400*    BOUNDARY.                                                   *00041400
041500 01  WS-MONTH-DAYS-INIT.                                          00041500
041600     03  FILLER                       PIC 99 VALUE 31.            00041600
041700     03  FILLER                       PIC 99 VALUE 28.            00041700
041800     03  FILLER                       PIC 99 VALUE 31.            00041800
041900     03  FILLER                       PIC 99 VALUE 30.            00041900
042000     03  FILLER                       PIC 99 VALUE 31.            00042000
042100     03  FILLER                       PIC 99 VALUE 30.            00042100
042200     03  FILLER                       PIC 99 VALUE 31.            00042200
042300     03  FILLER                       PIC 99 VALUE 31.            00042300
042400     03  FILLER                       PIC 99 VALUE 30.            00042400
042500     03  FILLER                       PIC 99 VALUE 31.            00042500
042600     03  FILLER                       PIC 99 VALUE 30.            00042600
042700     03  FILLER                       PIC 99 VALUE 31.            00042700
042800 01  WS-MONTH-DAYS REDEFINES WS-MONTH-DAYS-INIT.                  00042800
042900     03  WS-MONTH-DAY-LEN             PIC 99 OCCURS 12 TIMES.     00042900
043000                                                                  00043000
043100*--- CURRENT AND WORKING (BEING-REVERTED) POSITION -------------  00043100
043200*    SAVED OFF AP-ACCOUNT-ID AS SOON AS A POSITION RECORD IS     *00043200
043300*    READ, SINCE THE POSITION RECORD ITSELF IS NOT HELD ACROSS   *00043300
043400*    THE WHOLE ACCOUNT -- 320-LOAD-TRAN-TABLE AND 325-VALIDATE-  *00043400
043500*    TRAN BOTH MATCH TRANSACTIONS AGAINST THIS SAVED COPY RATHER *00043500
043600*    THAN THE FD RECORD.                                         *00043600
043700 01  WS-CURRENT-ACCOUNT-ID            PIC X(10).                  00043700
043800*    THE ACCOUNT'S POSITION EXACTLY AS READ FROM POSITION-IN --  *00043800
043900*    NEVER MODIFIED AFTER 310-PROCESS-ONE-ACCOUNT LOADS IT. THIS *00043900
044000*    IS THE 'TODAY' SIDE OF THE ROI CALCULATION.                 *00044000
044100 01  WS-CURRENT-POSITION.                                         00044100
044200*    COMP-3 HERE, THOUGH THE MATCHING FD FIELDS ON ACCTPOS AND   *00044200
044300*    ACCTTRN ARE ZONED DISPLAY -- THE FD RECORDS MUST MATCH THE  *00044300
044400*    FEED'S OWN LAYOUT BYTE FOR BYTE, BUT ONCE A FIGURE IS MOVED *00044400
044500*    INTO WORKING-STORAGE FOR ARITHMETIC THIS SHOP PACKS IT,     *00044500
044600*    SINCE EVERY COMPUTE AND ADD IN THIS PROGRAM RUNS FASTER     *00044600
044700*    AGAINST PACKED-DECIMAL OPERANDS THAN ZONED ONES.            *00044700
044800     03  WS-CURRENT-CASH              PIC S9(9)V9(2) COMP-3.      00044800
044900     03  WS-CURRENT-SEC-QTY           PIC S9(9)V9(4) COMP-3       00044900
045000                                       OCCURS 5 TIMES.            00045000
045100     03  FILLER                       PIC X(05).                  00045100
045200*    A SEPARATE COPY OF THE SAME STARTING VALUES, BUT THIS ONE   *00045200
045300*    GETS WALKED BACKWARD TRANSACTION BY TRANSACTION UNTIL IT    *00045300
045400*    REPRESENTS THE BEGINNING-OF-YEAR POSITION. KEEPING TWO      *00045400
045500*    COPIES INSTEAD OF RECOMPUTING WS-CURRENT-POSITION FROM THE  *00045500
045600*    TRANSACTION HISTORY EACH TIME IS DELIBERATE -- THE CURRENT  *00045600
045700*    SIDE NEVER NEEDS TOUCHING AGAIN ONCE READ.                  *00045700
045800 01  WS-WORKING-POSITION.                                         00045800
045900     03  WS-WORKING-CASH              PIC S9(9)V9(2) COMP-3.      00045900
046000     03  WS-WORKING-SEC-QTY           PIC S9(9)V9(4) COMP-3       00046000
046100                                       OCCURS 5 TIMES.            00046100
046200     03  FILLER                       PIC X(05).                  00046200
046300                                                                  00046300
046400*--- ONE-RECORD LOOKAHEAD BUFFER FOR THE TRANSACTION FEED ------- 00046400
046500*    PRIMED OPEN IN 150-OPEN-FILES, REFILLED BY 322-READ-NEXT-   *00046500
046600*    TRAN.  320-LOAD-TRAN-TABLE WATCHES WS-TH-ACCOUNT-ID TO      *00046600
046700*    KNOW WHEN THE FEED HAS MOVED ON TO THE NEXT ACCOUNT.        *00046700
046800 01  WS-TRAN-HOLD.                                                00046800
046900*    CARRIES THE SAME VALUE AS WS-CURRENT-ACCOUNT-ID WHILE THE   *00046900
047000*    HOLD BUFFER STILL BELONGS TO THE ACCOUNT BEING PROCESSED -- *00047000
047100*    ONCE TRANSACTION-IN ADVANCES TO THE NEXT ACCOUNT, 320-LOAD- *00047100
047200*    TRAN-TABLE'S UNTIL CLAUSE CATCHES THE MISMATCH AND STOPS    *00047200
047300*    LOADING.                                                    *00047300
047400     03  WS-TH-ACCOUNT-ID              PIC X(10).                 00047400
047500     03  WS-TH-DATE                    PIC 9(8).                  00047500
047600     03  WS-TH-TYPE                    PIC X(4).                  00047600
047700     03  WS-TH-CASH                    PIC S9(9)V9(2) COMP-3.     00047700
047800     03  WS-TH-SECURITY                PIC 9(1).                  00047800
047900     03  WS-TH-QUANTITY                PIC S9(9)V9(4) COMP-3.     00047900
048000     03  FILLER                        PIC X(05).                 00048000
048100                                                                  00048100
048200*--- TRANSACTION WORK TABLE (ONE ACCOUNT'S ACTIVITY) -----------  00048200
048300*    BOUNDED AT WS-TRAN-MAX-ENTRIES (500).  RAISE THE OCCURS    * 00048300
048400*    BOUND HERE AND IN ACCTTRN'S BANNER IF A FEED EVER CARRIES  * 00048400
048500*    MORE THAN 500 TRANSACTIONS FOR ONE ACCOUNT IN A YEAR.      * 00048500
048600*    UNLIKE THE PRICE TABLE, THIS ONE IS A FIXED OCCURS 500      *00048600
048700*    RATHER THAN AN OCCURS DEPENDING ON -- A FIXED BOUND IS      *00048700
048800*    SIMPLER TO CODE AGAINST WHEN THE TABLE IS RESET AND         *00048800
048900*    RELOADED FRESH FOR EVERY ACCOUNT, AND 500 TRANSACTIONS IN   *00048900
049000*    ONE YEAR FOR ONE ACCOUNT HAS NEVER COME CLOSE TO BEING      *00049000
049100*    TESTED IN PRACTICE.                                         *00049100
049200 01  WS-TRAN-TABLE.                                               00049200
049300     03  WS-TRAN-ENTRY OCCURS 500 TIMES.                          00049300
049400         05  WS-T-DATE                 PIC 9(8).                  00049400
049500         05  WS-T-TYPE                 PIC X(4).                  00049500
049600         05  WS-T-CASH                 PIC S9(9)V9(2) COMP-3.     00049600
049700         05  WS-T-SECURITY             PIC 9(1).                  00049700
049800         05  WS-T-QUANTITY             PIC S9(9)V9(4) COMP-3.     00049800
049900         05  FILLER                    PIC X(05).                 00049900
050000                                                                  00050000
050100*    HOLDING CELL FOR ONE ENTRY DURING THE INSERTION SORT IN     *00050100
050200*    330-SORT-TRAN-DESC -- SAME SHAPE AS WS-TRAN-ENTRY, JUST     *00050200
050300*    OUTSIDE THE TABLE SO THE ENTRY BEING POSITIONED ISN'T       *00050300
050400*    OVERWRITTEN WHILE LATER ENTRIES SHIFT UP AROUND IT.         *00050400
050500 01  WS-TRAN-TEMP-ENTRY.                                          00050500
050600     03  WS-TT-DATE                    PIC 9(8).                  00050600
050700     03  WS-TT-TYPE                    PIC X(4).                  00050700
050800     03  WS-TT-CASH                    PIC S9(9)V9(2) COMP-3.     00050800
050900     03  WS-TT-SECURITY                PIC 9(1).                  00050900
051000     03  WS-TT-QUANTITY                PIC S9(9)V9(4) COMP-3.     00051000
051100     03  FILLER                        PIC X(05).                 00051100
051200                                                                  00051200
051300*    LOADED ONCE IN 200-LOAD-PRICE-TABLE BEFORE THE FIRST        *00051300
051400*    POSITION RECORD IS EVEN READ -- EVERY ACCOUNT THAT FOLLOWS  *00051400
051500*    SEARCHES THIS SAME TABLE, SINCE MARKET PRICES DON'T VARY BY *00051500
051600*    ACCOUNT.                                                    *00051600
051700*--- PRICE TABLE (WHOLE FILE, ALL ACCOUNTS SHARE IT) -----------  00051700
051800*    AN OCCURS DEPENDING ON, UNLIKE THE TRANSACTION TABLE,       *00051800
051900*    BECAUSE THIS TABLE IS LOADED ONCE FOR THE WHOLE RUN AND WS- *00051900
052000*    PRICE-COUNT IS NOT KNOWN UNTIL PRICE-IN HAS BEEN READ TO    *00052000
052100*    END OF FILE -- SIZING IT AS A PLAIN FIXED OCCURS 2000 WOULD *00052100
052200*    WASTE SPACE ON EVERY RUN WHERE THE FEED CARRIES FEWER ROWS  *00052200
052300*    THAN THE BOUND.                                             *00052300
052400 01  WS-PRICE-TABLE.                                              00052400
052500     03  WS-PRICE-ENTRY OCCURS 1 TO 2000 TIMES                    00052500
052600             DEPENDING ON WS-PRICE-COUNT                          00052600
052700             ASCENDING KEY IS WS-P-DATE WS-P-SECURITY             00052700
052800             INDEXED BY WS-PRICE-NDX.                             00052800
052900         05  WS-P-DATE                 PIC 9(8).                  00052900
053000         05  WS-P-SECURITY             PIC 9(1).                  00053000
053100         05  WS-P-AMOUNT               PIC S9(7)V9(2) COMP-3.     00053100
053200         05  FILLER                    PIC X(05).                 00053200
053300                                                                  00053300
053400*    SAME PURPOSE AS WS-TRAN-TEMP-ENTRY, ONE LEVEL UP -- THE     *00053400
053500*    HOLDING CELL FOR THE PRICE-TABLE INSERTION SORT IN          *00053500
053600*    210-SORT-PRICE-TABLE.                                       *00053600
053700 01  WS-PRICE-TEMP-ENTRY.                                         00053700
053800     03  WS-PT-DATE                    PIC 9(8).                  00053800
053900     03  WS-PT-SECURITY                PIC 9(1).                  00053900
054000     03  WS-PT-AMOUNT                  PIC S9(7)V9(2) COMP-3.     00054000
054100     03  FILLER                        PIC X(05).                 00054100
054200                                                                  00054200
054300*--- ROI CALCULATION WORK FIELDS -------------------------------- 00054300
054400*    EVERYTHING 360-COMPUTE-ROI AND ITS HELPERS NEED THAT ISN'T  *00054400
054500*    PART OF THE POSITION ITSELF -- THE LOOKUP KEY PASSED TO     *00054500
054600*    355-PRICE-LOOKUP, THE PRICED CASH/SECURITY SUBTOTALS FOR    *00054600
054700*    BOTH ENDS OF THE YEAR, AND THE RAW AND ANNUALIZED RETURN.   *00054700
054800*    WS-ROI-RAW IS DELIBERATELY WIDER (10 DECIMAL PLACES) THAN   *00054800
054900*    THE FINAL REPORTED FIGURE SO THE *100 AND THE ANNUALIZATION *00054900
055000*    DON'T COMPOUND ROUNDING ERROR ON TOP OF AN ALREADY-ROUNDED  *00055000
055100*    FRACTION.                                                   *00055100
055200 01  WS-ROI-WORK.                                                 00055200
055300     03  WS-LOOKUP-DATE               PIC 9(8).                   00055300
055400     03  WS-LOOKUP-SECURITY           PIC 9(1).                   00055400
055500     03  WS-INITIAL-CASH-VALUE        PIC S9(9)V9(2)  COMP-3.     00055500
055600     03  WS-CURRENT-CASH-VALUE        PIC S9(9)V9(2)  COMP-3.     00055600
055700     03  WS-INITIAL-SEC-VALUE         PIC S9(11)V9(2) COMP-3.     00055700
055800     03  WS-CURRENT-SEC-VALUE         PIC S9(11)V9(2) COMP-3.     00055800
055900     03  WS-INITIAL-VALUE             PIC S9(11)V9(2) COMP-3.     00055900
056000     03  WS-ROI-RAW                   PIC S9(5)V9(10) COMP-3.     00056000
056100     03  WS-ROI-PCT-RAW               PIC S9(7)V9(10) COMP-3.     00056100
056200     03  WS-ROI-ANNUALIZED            PIC S9(7)V9(2)  COMP-3.     00056200
056300     03  WS-PRICE-AT-DATE             PIC S9(7)V9(2)  COMP-3.     00056300
056400     03  FILLER                       PIC X(05).                  00056400
056500                                                                  00056500
056600*    ASSEMBLED ENTIRELY OUT OF MOVE STATEMENTS IN 355-PRICE-     *00056600
056700*    LOOKUP RATHER THAN A DISPLAY WITH A LONG ARGUMENT LIST, SO  *00056700
056800*    THE OPERATOR CONSOLE MESSAGE READS AS ONE CLEAN LINE        *00056800
056900*    INSTEAD OF DISPLAY'S DEFAULT SPACING BETWEEN OPERANDS.      *00056900
057000 01  WS-ABEND-MESSAGE.                                            00057000
057100     03  FILLER                       PIC X(22) VALUE             00057100
057200         'PORTROI ABEND - DATE '.                                 00057200
057300     03  WS-ABEND-DATE                PIC 9(8).                   00057300
057400     03  FILLER                       PIC X(12) VALUE             00057400
057500         ' SECURITY  '.                                           00057500
057600     03  WS-ABEND-SECURITY            PIC 9(1).                   00057600
057700     03  FILLER                       PIC X(26) VALUE             00057700
057800         ' NOT FOUND ON PRICE-IN.'.                               00057800
057900                                                                  00057900
058000 PROCEDURE DIVISION.                                              00058000
058100                                                                  00058100
058200*    THREE STEPS AND OUT: SET UP THE RUN, WALK EVERY ACCOUNT,    *00058200
058300*    CLOSE UP. THE TWO DISPLAY LINES AT THE END ARE THE ONLY RUN *00058300
058400*    SUMMARY OPS GETS -- THERE IS NO SEPARATE CONTROL REPORT, SO *00058400
058500*    ANYONE RECONCILING REJECTED TRANSACTIONS AGAINST THE FEED'S *00058500
058600*    ROW COUNT STARTS HERE.                                      *00058600
058700 000-MAINLINE.                                                    00058700
058800     PERFORM 100-INITIALIZE-RUN      THRU 100-EXIT                00058800
058900     PERFORM 300-PROCESS-ALL-ACCTS   THRU 300-EXIT                00058900
059000     PERFORM 800-CLOSE-FILES         THRU 800-EXIT                00059000
059100     DISPLAY 'PORTROI - ACCOUNTS PROCESSED: ' WS-ACCOUNT-COUNT    00059100
059200     DISPLAY 'PORTROI - TRANSACTIONS REJECTED: ' WS-REJECT-COUNT  00059200
059300     STOP RUN.                                                    00059300
059400 000-EXIT.                                                        00059400
059500     EXIT.                                                        00059500
059600                                                                  00059600
059700*--- RUN INITIALIZATION ----------------------------------------- 00059700
059800*    THE LEAP-YEAR TEST AND DAY-OF-YEAR COMPUTATION HAPPEN       *00059800
059900*    EXACTLY ONCE HERE, NOT INSIDE THE PER-ACCOUNT LOOP, BECAUSE *00059900
060000*    BOTH DEPEND ONLY ON TODAY'S DATE, WHICH DOESN'T CHANGE      *00060000
060100*    ACROSS ACCOUNTS ON A GIVEN RUN. BEGINNING-OF-YEAR IS ALWAYS *00060100
060200*    JANUARY 1ST OF TODAY'S CALENDAR YEAR -- THIS SHOP HAS NEVER *00060200
060300*    SUPPORTED A FISCAL YEAR THAT STARTS ANYWHERE ELSE FOR THIS  *00060300
060400*    REPORT.                                                     *00060400
060500 100-INITIALIZE-RUN.                                              00060500
060600     ACCEPT WS-RUN-PARM-REC                                       00060600
060700     MOVE WS-PARM-TODAY-DATE TO WS-TODAY-DATE                     00060700
060800     MOVE WS-TODAY-CCYY      TO WS-BOY-CCYY                       00060800
060900     MOVE 0101               TO WS-BOY-MMDD                       00060900
061000     PERFORM 150-OPEN-FILES  THRU 150-EXIT                        00061000
061100     PERFORM 200-LOAD-PRICE-TABLE THRU 200-EXIT                   00061100
061200     MOVE WS-TODAY-CCYY TO WS-LEAP-CHECK-YEAR                     00061200
061300     PERFORM 950-CHECK-LEAP-YEAR THRU 950-EXIT                    00061300
061400     PERFORM 960-COMPUTE-DAY-OF-YEAR THRU 960-EXIT                00061400
061500     IF WS-TRACE-ON-SW = 'Y'                                      00061500
061600         DISPLAY 'PORTROI TRACE - TODAY     = ' WS-TODAY-DATE     00061600
061700         DISPLAY 'PORTROI TRACE - BOY DATE   = ' WS-BOY-DATE      00061700
061800         DISPLAY 'PORTROI TRACE - DAY-OF-YR  = ' WS-DAY-OF-YEAR   00061800
061900         DISPLAY 'PORTROI TRACE - YEAR-LEN  = '                   00061900
062000                 WS-PARM-YEAR-LENGTH                              00062000
062100     END-IF                                                       00062100
062200     .                                                            00062200
062300 100-EXIT.                                                        00062300
062400     EXIT.                                                        00062400
062500                                                                  00062500
062600*    TRANSACTION-IN'S FIRST RECORD IS PRIMED HERE, IMMEDIATELY   *00062600
062700*    AFTER OPEN, SO THE LOOKAHEAD BUFFER IN WS-TRAN-HOLD IS      *00062700
062800*    ALREADY LOADED BEFORE THE FIRST ACCOUNT EVER ASKS FOR ITS   *00062800
062900*    TRANSACTIONS. WITHOUT THIS PRIMING READ, 320-LOAD-TRAN-     *00062900
063000*    TABLE WOULD HAVE TO SPECIAL-CASE THE VERY FIRST CALL.       *00063000
063100 150-OPEN-FILES.                                                  00063100
063200*    A FAILED OPEN ON ANY OF THE FOUR FILES STOPS THE RUN        *00063200
063300*    OUTRIGHT RATHER THAN SKIPPING THAT FILE -- THERE IS NO      *00063300
063400*    PARTIAL-RUN MODE IN THIS PROGRAM, SINCE EVERY ACCOUNT'S ROI *00063400
063500*    DEPENDS ON ALL FOUR FILES BEING AVAILABLE.                  *00063500
063600     OPEN INPUT  POSITION-IN                                      00063600
063700     IF NOT POSIN-OK                                              00063700
063800         DISPLAY 'PORTROI - POSITION-IN OPEN FAILED, STATUS '     00063800
063900                 WS-POSIN-STATUS                                  00063900
064000         STOP RUN                                                 00064000
064100     END-IF                                                       00064100
064200     OPEN INPUT  TRANSACTION-IN                                   00064200
064300     IF NOT TRANIN-OK                                             00064300
064400         DISPLAY 'PORTROI - TRANSACTION-IN OPEN FAILED, STATUS '  00064400
064500                 WS-TRANIN-STATUS                                 00064500
064600         STOP RUN                                                 00064600
064700     END-IF                                                       00064700
064800     OPEN INPUT  PRICE-IN                                         00064800
064900     IF NOT PRICEIN-OK                                            00064900
065000         DISPLAY 'PORTROI - PRICE-IN OPEN FAILED, STATUS '        00065000
065100                 WS-PRICEIN-STATUS                                00065100
065200         STOP RUN                                                 00065200
065300     END-IF                                                       00065300
065400*    OPENED OUTPUT, NEVER EXTEND -- A RERUN OF A FAILED JOB      *00065400
065500*    OVERWRITES WHATEVER PARTIAL REPORT THE EARLIER ATTEMPT LEFT *00065500
065600*    BEHIND, RATHER THAN APPENDING TO IT.                        *00065600
065700     OPEN OUTPUT ROI-REPORT-OUT                                   00065700
065800     IF NOT ROIOUT-OK                                             00065800
065900         DISPLAY 'PORTROI - ROI-REPORT-OUT OPEN FAILED, STATUS '  00065900
066000                 WS-ROIOUT-STATUS                                 00066000
066100         STOP RUN                                                 00066100
066200     END-IF                                                       00066200
066300*    THE LOOKAHEAD BUFFER IS PRIMED HERE, AT FILE-OPEN TIME, SO  *00066300
066400*    WS-TH-ACCOUNT-ID IS ALREADY POPULATED BY THE TIME THE FIRST *00066400
066500*    ACCOUNT IS PROCESSED -- WITHOUT THIS PRIMING READ,          *00066500
066600*    320-LOAD-TRAN-TABLE WOULD HAVE NOTHING TO COMPARE THE       *00066600
066700*    CURRENT ACCOUNT AGAINST ON ITS VERY FIRST CALL.             *00066700
066800     PERFORM 322-READ-NEXT-TRAN THRU 322-EXIT                     00066800
066900     .                                                            00066900
067000 150-EXIT.                                                        00067000
067100     EXIT.                                                        00067100
067200                                                                  00067200
067300*--- LOAD AND SORT THE PRICE TABLE -------------------------------00067300
067400*    PRICE-IN IS A FED FILE -- THE UPSTREAM MARKET-DATA FEED     *00067400
067500*    THAT BUILDS IT IS OUTSIDE THIS JOB.  PORTROI JUST LOADS     *00067500
067600*    AND SEARCHES WHAT THE FEED GIVES US.                        *00067600
067700*    THE TABLE IS SIZED 1 TO 2000 ENTRIES (WS-PRICE-COUNT DRIVES *00067700
067800*    THE OCCURS DEPENDING ON) BECAUSE THE WHOLE PRICE-IN FILE IS *00067800
067900*    LOADED ONCE, REGARDLESS OF HOW MANY ACCOUNTS POSITION-IN    *00067900
068000*    CARRIES -- FIVE SECURITIES TIMES ROUGHLY A YEAR'S WORTH OF  *00068000
068100*    TRADING DATES NEVER COMES CLOSE TO THE BOUND, SO THERE IS   *00068100
068200*    HEADROOM FOR A SECOND DAILY QUOTE OR A SIXTH SECURITY       *00068200
068300*    WITHOUT A RECOMPILE.                                        *00068300
068400 200-LOAD-PRICE-TABLE.                                            00068400
068500     MOVE ZERO TO WS-PRICE-COUNT                                  00068500
068600     PERFORM 205-READ-PRICE-RECORD THRU 205-EXIT                  00068600
068700         UNTIL PRICE-EOF                                          00068700
068800     PERFORM 210-SORT-PRICE-TABLE THRU 210-EXIT                   00068800
068900     .                                                            00068900
069000 200-EXIT.                                                        00069000
069100     EXIT.                                                        00069100
069200                                                                  00069200
069300*    EVERY FIELD IS MOVED STRAIGHT ACROSS -- NO EDITING, NO      *00069300
069400*    VALIDATION OF THE PRICE ITSELF. PRICE-IN IS TRUSTED DATA    *00069400
069500*    FROM THE MARKET-DATA FEED; IF A BAD PRICE EVER GETS         *00069500
069600*    THROUGH, THAT'S A FEED-QUALITY PROBLEM TO CATCH UPSTREAM,   *00069600
069700*    NOT SOMETHING THIS BATCH IS CHARTERED TO POLICE.            *00069700
069800 205-READ-PRICE-RECORD.                                           00069800
069900     READ PRICE-IN                                                00069900
070000         AT END                                                   00070000
070100             MOVE 'Y' TO WS-PRICE-EOF-SW                          00070100
070200         NOT AT END                                               00070200
070300             ADD 1 TO WS-PRICE-COUNT                              00070300
070400             MOVE SP-PRICE-DATE                                   00070400
070500                 TO WS-P-DATE (WS-PRICE-COUNT)                    00070500
070600             MOVE SP-SECURITY                                     00070600
070700                 TO WS-P-SECURITY (WS-PRICE-COUNT)                00070700
070800             MOVE SP-PRICE-AMOUNT                                 00070800
070900                 TO WS-P-AMOUNT (WS-PRICE-COUNT)                  00070900
071000     END-READ                                                     00071000
071100     .                                                            00071100
071200 205-EXIT.                                                        00071200
071300     EXIT.                                                        00071300
071400                                                                  00071400
071500*    INSERTION SORT ON (DATE,SECURITY) ASCENDING -- SAME SHAPE   *00071500
071600*    AS THE OLD ADSORT UTILITY'S BACKWARD-SCAN INSERT, JUST      *00071600
071700*    COMPARING A TWO-PART KEY INSTEAD OF A SINGLE NUMBER.        *00071700
071800*    DEFENSIVE ONLY -- THE FEED IS SUPPOSED TO ARRIVE IN KEY     *00071800
071900*    ORDER ALREADY, BUT SEARCH ALL REQUIRES IT AND A SILENT      *00071900
072000*    OUT-OF-ORDER FEED IS WORSE THAN THE COST OF THIS SORT.      *00072000
072100*    AN O(N SQUARED) INSERTION SORT IS ACCEPTABLE HERE BECAUSE N *00072100
072200*    IS THE PRICE TABLE SIZE, NOT THE NUMBER OF ACCOUNTS -- IT   *00072200
072300*    RUNS ONCE PER JOB, NOT ONCE PER ACCOUNT, SO EVEN A FEW      *00072300
072400*    THOUSAND PRICE ROWS SORT IN WELL UNDER A SECOND.            *00072400
072500 210-SORT-PRICE-TABLE.                                            00072500
072600     PERFORM 212-INSERT-PRICE-ENTRY THRU 212-EXIT                 00072600
072700         VARYING WS-SORT-I FROM 2 BY 1                            00072700
072800         UNTIL WS-SORT-I > WS-PRICE-COUNT                         00072800
072900     .                                                            00072900
073000 210-EXIT.                                                        00073000
073100     EXIT.                                                        00073100
073200                                                                  00073200
073300*    CLASSIC INSERTION SORT STEP -- LIFT ONE ENTRY OUT, SHIFT    *00073300
073400*    EVERYTHING AHEAD OF ITS CORRECT SLOT UP BY ONE, DROP IT     *00073400
073500*    BACK IN. THE COMPARISON IN THE SHIFT LOOP'S UNTIL CLAUSE IS *00073500
073600*    A TWO-PART KEY (DATE THEN SECURITY) SO TWO PRICE ROWS ON    *00073600
073700*    THE SAME DATE SORT CORRECTLY AGAINST EACH OTHER TOO.        *00073700
073800 212-INSERT-PRICE-ENTRY.                                          00073800
073900     MOVE WS-PRICE-ENTRY (WS-SORT-I) TO WS-PRICE-TEMP-ENTRY       00073900
074000     MOVE WS-SORT-I TO WS-SORT-J                                  00074000
074100     PERFORM 215-SHIFT-PRICE-ENTRY THRU 215-EXIT                  00074100
074200         UNTIL WS-SORT-J <= 1                                     00074200
074300         OR WS-PT-DATE NOT < WS-P-DATE (WS-SORT-J - 1)            00074300
074400         OR (WS-PT-DATE = WS-P-DATE (WS-SORT-J - 1) AND           00074400
074500             WS-PT-SECURITY NOT <                                 00074500
074600                 WS-P-SECURITY (WS-SORT-J - 1))                   00074600
074700     MOVE WS-PRICE-TEMP-ENTRY TO WS-PRICE-ENTRY (WS-SORT-J)       00074700
074800     .                                                            00074800
074900 212-EXIT.                                                        00074900
075000     EXIT.                                                        00075000
075100                                                                  00075100
075200*    ONE SLIDE-UP-BY-ONE STEP OF THE INSERTION SORT, CALLED      *00075200
075300*    REPEATEDLY BY 212 UNTIL THE TEMP ENTRY'S KEY NO LONGER      *00075300
075400*    BEATS THE ENTRY TO ITS LEFT.                                *00075400
075500 215-SHIFT-PRICE-ENTRY.                                           00075500
075600     MOVE WS-PRICE-ENTRY (WS-SORT-J - 1)                          00075600
075700         TO WS-PRICE-ENTRY (WS-SORT-J)                            00075700
075800     SUBTRACT 1 FROM WS-SORT-J                                    00075800
075900     .                                                            00075900
076000 215-EXIT.                                                        00076000
076100     EXIT.                                                        00076100
076200                                                                  00076200
076300*--- PROCESS EVERY ACCOUNT ON POSITION-IN ------------------------00076300
076400*    POSITION-IN DRIVES THE WHOLE RUN -- ONE REPORT LINE COMES   *00076400
076500*    OUT FOR EVERY ACCOUNT READ IN, IN WHATEVER ORDER THE FEED   *00076500
076600*    CARRIES THEM. THE REPORT HAS NO CONTROL BREAKS AND NO       *00076600
076700*    CROSS-ACCOUNT TOTALS, SO THERE HAS NEVER BEEN A REASON TO   *00076700
076800*    REQUIRE THE FEED TO ARRIVE IN ACCOUNT-ID ORDER.             *00076800
076900 300-PROCESS-ALL-ACCTS.                                           00076900
077000     PERFORM 305-READ-POSITION-RECORD THRU 305-EXIT               00077000
077100         UNTIL POSITION-EOF                                       00077100
077200     .                                                            00077200
077300 300-EXIT.                                                        00077300
077400     EXIT.                                                        00077400
077500                                                                  00077500
077600*    WS-ACCOUNT-COUNT IS INCREMENTED ONLY ON NOT AT END SO THE   *00077600
077700*    FINAL DISPLAY IN 000-MAINLINE REPORTS ACCOUNTS ACTUALLY     *00077700
077800*    PROCESSED, NOT READ ATTEMPTS -- THE TWO ARE THE SAME NUMBER *00077800
077900*    HERE SINCE POSITION-IN HAS NO REJECTABLE RECORDS, BUT THE   *00077900
078000*    PATTERN MATCHES HOW WS-REJECT-COUNT IS KEPT OVER ON THE     *00078000
078100*    TRANSACTION SIDE.                                           *00078100
078200 305-READ-POSITION-RECORD.                                        00078200
078300     READ POSITION-IN                                             00078300
078400         AT END                                                   00078400
078500             MOVE 'Y' TO WS-POSITION-EOF-SW                       00078500
078600         NOT AT END                                               00078600
078700             ADD 1 TO WS-ACCOUNT-COUNT                            00078700
078800             PERFORM 310-PROCESS-ONE-ACCOUNT THRU 310-EXIT        00078800
078900     END-READ                                                     00078900
079000     .                                                            00079000
079100 305-EXIT.                                                        00079100
079200     EXIT.                                                        00079200
079300                                                                  00079300
079400*    ONE ACCOUNT, START TO FINISH, IN THE SAME ORDER THE OLD     *00079400
079500*    ONLINE REPORTING SERVICE DID IT: SNAPSHOT THE STARTING      *00079500
079600*    VALUES, LOAD AND SORT THIS ACCOUNT'S ACTIVITY, WALK THE     *00079600
079700*    WORKING COPY BACK TO JANUARY 1ST, PRICE BOTH ENDS, COMPUTE  *00079700
079800*    THE RETURN, WRITE THE LINE. THE ORDER OF THESE SEVEN        *00079800
079900*    PERFORMS IS NOT ARBITRARY -- THE TABLE HAS TO BE SORTED     *00079900
080000*    BEFORE IT CAN BE WALKED, AND IT HAS TO BE WALKED (TO        *00080000
080100*    PRODUCE THE BEGINNING-OF-YEAR FIGURE) BEFORE EITHER SIDE    *00080100
080200*    CAN BE PRICED.                                              *00080200
080300 310-PROCESS-ONE-ACCOUNT.                                         00080300
080400     MOVE AP-ACCOUNT-ID TO WS-CURRENT-ACCOUNT-ID                  00080400
080500     MOVE AP-CASH-BALANCE TO WS-CURRENT-CASH                      00080500
080600     MOVE AP-CASH-BALANCE TO WS-WORKING-CASH                      00080600
080700     PERFORM 312-COPY-SEC-QTY THRU 312-EXIT                       00080700
080800         VARYING WS-SEC-NDX FROM 1 BY 1 UNTIL WS-SEC-NDX > 5      00080800
080900     PERFORM 320-LOAD-TRAN-TABLE  THRU 320-EXIT                   00080900
081000     PERFORM 330-SORT-TRAN-DESC   THRU 330-EXIT                   00081000
081100     PERFORM 340-REVERT-TO-BOY    THRU 340-EXIT                   00081100
081200     PERFORM 350-VALUE-POSITIONS  THRU 350-EXIT                   00081200
081300     PERFORM 360-COMPUTE-ROI      THRU 360-EXIT                   00081300
081400     PERFORM 370-WRITE-REPORT-LINE THRU 370-EXIT                  00081400
081500     .                                                            00081500
081600 310-EXIT.                                                        00081600
081700     EXIT.                                                        00081700
081800                                                                  00081800
081900*    BOTH WS-CURRENT-SEC-QTY AND WS-WORKING-SEC-QTY START FROM   *00081900
082000*    THE SAME AP-SEC-QTY ENTRY -- ONE COPY STAYS PUT AS THE      *00082000
082100*    'TODAY' FIGURE, THE OTHER IS THE ONE 346-REVERT-ONE-TRAN    *00082100
082200*    WILL ADD TO AND SUBTRACT FROM AS THE WALK UNWINDS EACH      *00082200
082300*    TRANSACTION.                                                *00082300
082400 312-COPY-SEC-QTY.                                                00082400
082500     MOVE AP-SEC-QTY (WS-SEC-NDX)                                 00082500
082600         TO WS-CURRENT-SEC-QTY (WS-SEC-NDX)                       00082600
082700     MOVE AP-SEC-QTY (WS-SEC-NDX)                                 00082700
082800         TO WS-WORKING-SEC-QTY (WS-SEC-NDX)                       00082800
082900     .                                                            00082900
083000 312-EXIT.                                                        00083000
083100     EXIT.                                                        00083100
083200                                                                  00083200
083300*--- LOAD THIS ACCOUNT'S TRANSACTIONS INTO THE WORK TABLE --------00083300
083400*    TRANSACTION-IN IS GROUPED BY ACCOUNT BUT NOT DATE-ORDERED   *00083400
083500*    WITHIN AN ACCOUNT -- THE FEED MAY HAND US ANY ORDER.  THE   *00083500
083600*    LOOKAHEAD RECORD IN WS-TRAN-HOLD WAS ALREADY PRIMED BY      *00083600
083700*    150-OPEN-FILES OR LEFT BY THE PRIOR ACCOUNT'S CALL.         *00083700
083800*    WS-TRAN-COUNT IS RESET TO ZERO AT THE TOP OF EVERY ACCOUNT  *00083800
083900*    SO THE TABLE STARTS EMPTY EACH TIME -- THIS SHOP CONSIDERED *00083900
084000*    CARRYING THE TABLE ACROSS ACCOUNTS AND JUST ADJUSTING THE   *00084000
084100*    BOUNDS, BUT RESETTING AND RELOADING IS SIMPLER TO GET RIGHT *00084100
084200*    AND THE TABLE IS SMALL ENOUGH THAT THE COST IS NOT WORTH    *00084200
084300*    OPTIMIZING AWAY.                                            *00084300
084400 320-LOAD-TRAN-TABLE.                                             00084400
084500*    ONE ACCOUNT'S TRANSACTIONS AT A TIME -- THE TABLE IS        *00084500
084600*    EMPTIED AND RELOADED FRESH FOR EACH ACCOUNT OFF POSITION-   *00084600
084700*    IN, SINCE TRANSACTION-IN IS READ SEQUENTIALLY AND ONLY ONE  *00084700
084800*    ACCOUNT'S WORTH OF ROWS EVER SITS IN THE TABLE AT ONCE.     *00084800
084900     MOVE ZERO TO WS-TRAN-COUNT                                   00084900
085000     PERFORM 324-TAKE-TRAN-FROM-HOLD THRU 324-EXIT                00085000
085100         UNTIL TRAN-EOF                                           00085100
085200         OR WS-TH-ACCOUNT-ID NOT = WS-CURRENT-ACCOUNT-ID          00085200
085300     .                                                            00085300
085400 320-EXIT.                                                        00085400
085500     EXIT.                                                        00085500
085600                                                                  00085600
085700*    VALIDATION RUNS AGAINST THE HOLD BUFFER BEFORE THE NEXT     *00085700
085800*    READ REPLACES IT -- NOT AFTER. IF THE ORDER WERE REVERSED   *00085800
085900*    THE RECORD BEING VALIDATED WOULD ALREADY BE GONE,           *00085900
086000*    OVERWRITTEN BY WHATEVER TRANSACTION-IN HANDED BACK NEXT.    *00086000
086100 324-TAKE-TRAN-FROM-HOLD.                                         00086100
086200     PERFORM 325-VALIDATE-TRAN THRU 325-EXIT                      00086200
086300     PERFORM 322-READ-NEXT-TRAN THRU 322-EXIT                     00086300
086400     .                                                            00086400
086500 324-EXIT.                                                        00086500
086600     EXIT.                                                        00086600
086700                                                                  00086700
086800*    EVERY FIELD IS MOVED INTO THE HOLD BUFFER EVEN THOUGH AT-   *00086800
086900*    TXN-SECURITY AND AT-TXN-QUANTITY ARE MEANINGLESS ON A       *00086900
087000*    DEPOSIT OR WITHDRAWAL ROW -- IT'S SIMPLER AND CHEAPER TO    *00087000
087100*    MOVE THE WHOLE RECORD UNCONDITIONALLY THAN TO EVALUATE THE  *00087100
087200*    TRANSACTION TYPE TWICE (ONCE HERE, ONCE IN 346).            *00087200
087300 322-READ-NEXT-TRAN.                                              00087300
087400     READ TRANSACTION-IN                                          00087400
087500         AT END                                                   00087500
087600             MOVE 'Y' TO WS-TRAN-EOF-SW                           00087600
087700         NOT AT END                                               00087700
087800             MOVE AT-ACCOUNT-ID   TO WS-TH-ACCOUNT-ID             00087800
087900             MOVE AT-TXN-DATE     TO WS-TH-DATE                   00087900
088000             MOVE AT-TXN-TYPE     TO WS-TH-TYPE                   00088000
088100             MOVE AT-TXN-CASH     TO WS-TH-CASH                   00088100
088200             MOVE AT-TXN-SECURITY TO WS-TH-SECURITY               00088200
088300             MOVE AT-TXN-QUANTITY TO WS-TH-QUANTITY               00088300
088400     END-READ                                                     00088400
088500     .                                                            00088500
088600 322-EXIT.                                                        00088600
088700     EXIT.                                                        00088700
088800                                                                  00088800
088900*    REJECTS A TRANSACTION WITH NEGATIVE CASH OR QUANTITY RATHER *00088900
089000*    THAN ABENDING THE RUN -- SEE CHANGE LOG SYS-0233.           *00089000
089100*    A FULL TABLE DROPS THE TRANSACTION RATHER THAN ABENDING THE *00089100
089200*    RUN, JUST LIKE A NEGATIVE CASH OR QUANTITY DOES -- A SINGLE *00089200
089300*    ACCOUNT WITH AN UNUSUALLY BUSY YEAR SHOULDN'T TAKE DOWN THE *00089300
089400*    WHOLE NIGHT'S BOOK. BOTH KINDS OF REJECT ARE LOGGED TO THE  *00089400
089500*    CONSOLE SO OPS CAN FOLLOW UP WITH THE FEED OWNER IN THE     *00089500
089600*    MORNING.                                                    *00089600
089700 325-VALIDATE-TRAN.                                               00089700
089800*    A NEGATIVE CASH OR QUANTITY ON AN INBOUND TRANSACTION IS    *00089800
089900*    TREATED AS BAD FEED DATA, NOT A VALID WITHDRAWAL OR SELL -- *00089900
090000*    THE SIGN OF THE EFFECT ON THE POSITION IS DETERMINED BY AT- *00090000
090100*    TXN-TYPE, NOT BY THE SIGN OF THE AMOUNT ON THE TRANSACTION  *00090100
090200*    ITSELF. SEE CHANGE LOG SYS-0233.                            *00090200
090300     IF WS-TH-CASH < ZERO OR WS-TH-QUANTITY < ZERO                00090300
090400         ADD 1 TO WS-REJECT-COUNT                                 00090400
090500         DISPLAY 'PORTROI - REJECTED TXN, ACCOUNT '               00090500
090600                 WS-TH-ACCOUNT-ID ' DATE ' WS-TH-DATE             00090600
090700                 ' - NEGATIVE CASH OR QUANTITY'                   00090700
090800         GO TO 325-EXIT                                           00090800
090900     END-IF                                                       00090900
091000*    SILENTLY DROPPING THE OVERFLOW TRANSACTION RATHER THAN      *00091000
091100*    ABENDING MATCHES THE TREATMENT OF A NEGATIVE-AMOUNT         *00091100
091200*    TRANSACTION JUST ABOVE -- BOTH ARE LOGGED TO THE CONSOLE    *00091200
091300*    VIA WS-REJECT-COUNT SO THE NIGHT'S RUN STILL COMPLETES.     *00091300
091400     IF WS-TRAN-COUNT >= WS-TRAN-MAX-ENTRIES                      00091400
091500         DISPLAY 'PORTROI - TRAN TABLE FULL FOR ACCOUNT '         00091500
091600                 WS-CURRENT-ACCOUNT-ID ' - RECORD DROPPED'        00091600
091700         GO TO 325-EXIT                                           00091700
091800     END-IF                                                       00091800
091900     ADD 1 TO WS-TRAN-COUNT                                       00091900
092000     MOVE WS-TH-DATE     TO WS-T-DATE (WS-TRAN-COUNT)             00092000
092100     MOVE WS-TH-TYPE     TO WS-T-TYPE (WS-TRAN-COUNT)             00092100
092200     MOVE WS-TH-CASH     TO WS-T-CASH (WS-TRAN-COUNT)             00092200
092300     MOVE WS-TH-SECURITY TO WS-T-SECURITY (WS-TRAN-COUNT)         00092300
092400     MOVE WS-TH-QUANTITY TO WS-T-QUANTITY (WS-TRAN-COUNT)         00092400
092500     .                                                            00092500
092600 325-EXIT.                                                        00092600
092700     EXIT.                                                        00092700
092800                                                                  00092800
092900*    INSERTION SORT, DATE DESCENDING -- THE CURSOR WALK IN       *00092900
093000*    340-REVERT-TO-BOY DEPENDS ON THIS ORDER.                    *00093000
093100*    DESCENDING, NOT ASCENDING, BECAUSE THE WALK IN 340-REVERT-  *00093100
093200*    TO-BOY STARTS AT TODAY AND MOVES BACKWARD TOWARD JANUARY    *00093200
093300*    1ST -- THE CURSOR IN WS-TRAN-NDX ONLY EVER MOVES FORWARD    *00093300
093400*    THROUGH THE TABLE, SO THE TABLE ITSELF HAS TO RUN NEWEST TO *00093400
093500*    OLDEST FOR THAT FORWARD WALK TO VISIT DATES IN BACKWARD     *00093500
093600*    CALENDAR ORDER.                                             *00093600
093700 330-SORT-TRAN-DESC.                                              00093700
093800     PERFORM 332-INSERT-TRAN-ENTRY THRU 332-EXIT                  00093800
093900         VARYING WS-SORT-I FROM 2 BY 1                            00093900
094000         UNTIL WS-SORT-I > WS-TRAN-COUNT                          00094000
094100     .                                                            00094100
094200 330-EXIT.                                                        00094200
094300     EXIT.                                                        00094300
094400                                                                  00094400
094500*    THE SAME INSERTION-SORT SHAPE AS 212-INSERT-PRICE-ENTRY,    *00094500
094600*    BUT THE SHIFT LOOP'S COMPARISON RUNS THE OPPOSITE DIRECTION *00094600
094700*    -- THIS TABLE SORTS DATE DESCENDING, NOT ASCENDING, SO THE  *00094700
094800*    DATE WALK IN 340-REVERT-TO-BOY CAN CONSUME IT FROM THE      *00094800
094900*    FRONT.                                                      *00094900
095000 332-INSERT-TRAN-ENTRY.                                           00095000
095100     MOVE WS-TRAN-ENTRY (WS-SORT-I) TO WS-TRAN-TEMP-ENTRY         00095100
095200     MOVE WS-SORT-I TO WS-SORT-J                                  00095200
095300     PERFORM 335-SHIFT-TRAN-ENTRY THRU 335-EXIT                   00095300
095400         UNTIL WS-SORT-J <= 1                                     00095400
095500         OR WS-TT-DATE NOT > WS-T-DATE (WS-SORT-J - 1)            00095500
095600     MOVE WS-TRAN-TEMP-ENTRY TO WS-TRAN-ENTRY (WS-SORT-J)         00095600
095700     .                                                            00095700
095800 332-EXIT.                                                        00095800
095900     EXIT.                                                        00095900
096000                                                                  00096000
096100*    MIRROR OF 215-SHIFT-PRICE-ENTRY FOR THE DESCENDING          *00096100
096200*    TRANSACTION TABLE.                                          *00096200
096300 335-SHIFT-TRAN-ENTRY.                                            00096300
096400     MOVE WS-TRAN-ENTRY (WS-SORT-J - 1)                           00096400
096500         TO WS-TRAN-ENTRY (WS-SORT-J)                             00096500
096600     SUBTRACT 1 FROM WS-SORT-J                                    00096600
096700     .                                                            00096700
096800 335-EXIT.                                                        00096800
096900     EXIT.                                                        00096900
097000                                                                  00097000
097100*--- WALK BACKWARD FROM TODAY TO THE BEGINNING OF THE YEAR ------ 00097100
097200*    THE WALK STOPS ON EITHER OF TWO CONDITIONS, NOT JUST ONE:   *00097200
097300*    REACHING THE BEGINNING-OF-YEAR DATE, OR RUNNING OFF THE END *00097300
097400*    OF THE SORTED TABLE. AN ACCOUNT WITH NO ACTIVITY AT ALL SO  *00097400
097500*    FAR THIS YEAR HITS THE SECOND CONDITION IMMEDIATELY -- ITS  *00097500
097600*    WORKING POSITION IS ALREADY THE BEGINNING-OF-YEAR POSITION, *00097600
097700*    SINCE NOTHING HAS HAPPENED TO REVERT.                       *00097700
097800 340-REVERT-TO-BOY.                                               00097800
097900*    THE WALK CURSOR AND THE TRANSACTION-TABLE CURSOR ARE BOTH   *00097900
098000*    RESET TO THE START HERE -- THIS PARAGRAPH IS CALLED ONCE    *00098000
098100*    PER ACCOUNT, SO BOTH CURSORS MUST START OVER EACH TIME      *00098100
098200*    RATHER THAN CARRYING A STALE VALUE FROM THE PRIOR ACCOUNT.  *00098200
098300     MOVE WS-TODAY-DATE TO WS-WALK-DATE                           00098300
098400     MOVE 1 TO WS-TRAN-NDX                                        00098400
098500     PERFORM 345-REVERT-ONE-DAY THRU 345-EXIT                     00098500
098600     PERFORM 342-STEP-BACK-ONE-DAY THRU 342-EXIT                  00098600
098700         UNTIL WS-WALK-DATE = WS-BOY-DATE                         00098700
098800         OR WS-TRAN-NDX > WS-TRAN-COUNT                           00098800
098900     .                                                            00098900
099000 340-EXIT.                                                        00099000
099100     EXIT.                                                        00099100
099200                                                                  00099200
099300*    THE DATE IS DECREMENTED FIRST, THEN THAT NEW DATE'S         *00099300
099400*    TRANSACTIONS ARE REVERTED -- TODAY'S OWN TRANSACTIONS WERE  *00099400
099500*    ALREADY HANDLED BY THE SEPARATE CALL TO 345-REVERT-ONE-DAY  *00099500
099600*    MADE ONCE, UP FRONT, IN 340-REVERT-TO-BOY BEFORE THIS       *00099600
099700*    PARAGRAPH IS EVER PERFORMED.                                *00099700
099800 342-STEP-BACK-ONE-DAY.                                           00099800
099900     PERFORM 348-DECREMENT-WALK-DATE THRU 348-EXIT                00099900
100000     PERFORM 345-REVERT-ONE-DAY THRU 345-EXIT                     00100000
100100     .                                                            00100100
100200 342-EXIT.                                                        00100200
100300     EXIT.                                                        00100300
100400                                                                  00100400
100500*    REVERTS EVERY TABLE ENTRY DATED WS-WALK-DATE, ADVANCING THE *00100500
100600*    CURSOR PAST EACH ONE CONSUMED.  TABLE IS DATE-DESCENDING SO *00100600
100700*    ENTRIES FOR ONE DAY ARE ALWAYS CONTIGUOUS FROM THE CURSOR.  *00100700
100800*    BECAUSE THE TABLE IS SORTED DATE DESCENDING, EVERY ENTRY    *00100800
100900*    FOR A GIVEN CALENDAR DAY SITS TOGETHER, STARTING AT         *00100900
101000*    WHEREVER WS-TRAN-NDX CURRENTLY POINTS -- THIS PARAGRAPH     *00101000
101100*    JUST CONSUMES THAT RUN OF ENTRIES AND STOPS THE MOMENT THE  *00101100
101200*    DATE CHANGES OR THE TABLE RUNS OUT.                         *00101200
101300 345-REVERT-ONE-DAY.                                              00101300
101400     PERFORM 346-REVERT-ONE-TRAN THRU 346-EXIT                    00101400
101500         UNTIL WS-TRAN-NDX > WS-TRAN-COUNT                        00101500
101600         OR WS-T-DATE (WS-TRAN-NDX) NOT = WS-WALK-DATE            00101600
101700     .                                                            00101700
101800 345-EXIT.                                                        00101800
101900     EXIT.                                                        00101900
102000                                                                  00102000
102100*    UNDOES ONE TRANSACTION'S EFFECT ON THE WORKING POSITION:    *00102100
102200*    BUY PUT CASH OUT AND SECURITY IN, SO REVERTING IT ADDS THE  *00102200
102300*    CASH BACK AND TAKES THE SECURITY QUANTITY BACK OUT; SELL IS *00102300
102400*    THE MIRROR IMAGE; DEPOSIT AND WITHDRAWAL ONLY EVER TOUCHED  *00102400
102500*    CASH. SEE CHANGE LOG SYS-0177 -- THE SELL BRANCH ONCE ADDED *00102500
102600*    CASH INSTEAD OF SUBTRACTING IT, WHICH OVERSTATED EVERY      *00102600
102700*    ACCOUNT'S BEGINNING-OF-YEAR CASH BY TWICE THE SALE PROCEEDS *00102700
102800*    ON EVERY SELL REVERTED.                                     *00102800
102900 346-REVERT-ONE-TRAN.                                             00102900
103000*    BUY AND SELL MOVE CASH AGAINST SECURITY QUANTITY IN         *00103000
103100*    OPPOSITE DIRECTIONS FROM EACH OTHER; DEPOSIT AND WITHDRAWAL *00103100
103200*    ONLY EVER TOUCH CASH. REVERTING EACH TYPE MEANS APPLYING    *00103200
103300*    THE OPPOSITE OF WHAT THE TRANSACTION DID WHEN IT ORIGINALLY *00103300
103400*    POSTED.                                                     *00103400
103500     EVALUATE WS-T-TYPE (WS-TRAN-NDX)                             00103500
103600         WHEN 'BUY '                                              00103600
103700             ADD WS-T-CASH (WS-TRAN-NDX) TO WS-WORKING-CASH       00103700
103800             SUBTRACT WS-T-QUANTITY (WS-TRAN-NDX) FROM            00103800
103900                 WS-WORKING-SEC-QTY                               00103900
104000                     (WS-T-SECURITY (WS-TRAN-NDX))                00104000
104100         WHEN 'SELL'                                              00104100
104200             SUBTRACT WS-T-CASH (WS-TRAN-NDX) FROM                00104200
104300                 WS-WORKING-CASH                                  00104300
104400             ADD WS-T-QUANTITY (WS-TRAN-NDX) TO                   00104400
104500                 WS-WORKING-SEC-QTY                               00104500
104600                     (WS-T-SECURITY (WS-TRAN-NDX))                00104600
104700         WHEN 'DEPO'                                              00104700
104800             SUBTRACT WS-T-CASH (WS-TRAN-NDX) FROM                00104800
104900                 WS-WORKING-CASH                                  00104900
105000         WHEN 'WDRL'                                              00105000
105100             ADD WS-T-CASH (WS-TRAN-NDX) TO WS-WORKING-CASH       00105100
105200     END-EVALUATE                                                 00105200
105300     ADD 1 TO WS-TRAN-NDX                                         00105300
105400     .                                                            00105400
105500 346-EXIT.                                                        00105500
105600     EXIT.                                                        00105600
105700                                                                  00105700
105800*    THE LEAP-YEAR CHECK AND MONTH-LENGTH LOOKUP ONLY HAPPEN     *00105800
105900*    WHEN THE DAY ACTUALLY BORROWS INTO A NEW MONTH -- RUNNING   *00105900
106000*    THAT CHECK ON EVERY SINGLE DAY OF THE WALK WOULD BE WASTED  *00106000
106100*    WORK SINCE THE MONTH AND YEAR DON'T CHANGE ON AN ORDINARY   *00106100
106200*    DAY-TO-DAY STEP.                                            *00106200
106300 348-DECREMENT-WALK-DATE.                                         00106300
106400     SUBTRACT 1 FROM WS-WALK-DD                                   00106400
106500*    WS-WALK-DATE IS DECREMENTED ONE CALENDAR DAY AT A TIME.     *00106500
106600*    BORROWING OUT OF DAY 1 OF A MONTH MEANS DROPPING BACK TO    *00106600
106700*    THE LAST DAY OF THE PRIOR MONTH, WHICH MAY ITSELF REQUIRE   *00106700
106800*    BORROWING BACK INTO DECEMBER OF THE PRIOR YEAR -- HANDLED   *00106800
106900*    BELOW BY THE SAME LOGIC ONE LEVEL UP.                       *00106900
107000     IF WS-WALK-DD = 0                                            00107000
107100         SUBTRACT 1 FROM WS-WALK-MM                               00107100
107200         IF WS-WALK-MM = 0                                        00107200
107300             MOVE 12 TO WS-WALK-MM                                00107300
107400             SUBTRACT 1 FROM WS-WALK-CCYY                         00107400
107500         END-IF                                                   00107500
107600         MOVE WS-WALK-CCYY TO WS-LEAP-CHECK-YEAR                  00107600
107700         PERFORM 950-CHECK-LEAP-YEAR THRU 950-EXIT                00107700
107800         MOVE WS-MONTH-DAY-LEN (WS-WALK-MM) TO WS-WALK-DD         00107800
107900         IF WS-WALK-MM = 2 AND LEAP-YEAR                          00107900
108000             ADD 1 TO WS-WALK-DD                                  00108000
108100         END-IF                                                   00108100
108200     END-IF                                                       00108200
108300     .                                                            00108300
108400 348-EXIT.                                                        00108400
108500     EXIT.                                                        00108500
108600                                                                  00108600
108700*--- VALUE THE CURRENT AND START-OF-YEAR POSITIONS -------------- 00108700
108800*    CASH NEEDS NO PRICE LOOKUP -- IT IS ALREADY EXPRESSED IN    *00108800
108900*    DOLLARS ON BOTH POSITION RECORDS. ONLY THE SECURITY         *00108900
109000*    QUANTITIES NEED TO BE MULTIPLIED OUT AGAINST A MARKET       *00109000
109100*    PRICE, WHICH IS WHY THE CASH FIGURES ARE SIMPLY MOVED       *00109100
109200*    ACROSS HERE WHILE THE SECURITY TOTALS ARE BUILT UP ONE      *00109200
109300*    SECURITY AT A TIME BY 352-VALUE-ONE-SECURITY.               *00109300
109400 350-VALUE-POSITIONS.                                             00109400
109500     MOVE WS-WORKING-CASH TO WS-INITIAL-CASH-VALUE                00109500
109600     MOVE WS-CURRENT-CASH TO WS-CURRENT-CASH-VALUE                00109600
109700     MOVE ZERO TO WS-INITIAL-SEC-VALUE                            00109700
109800     MOVE ZERO TO WS-CURRENT-SEC-VALUE                            00109800
109900     PERFORM 352-VALUE-ONE-SECURITY THRU 352-EXIT                 00109900
110000         VARYING WS-SEC-NDX FROM 1 BY 1 UNTIL WS-SEC-NDX > 5      00110000
110100     ADD WS-INITIAL-CASH-VALUE WS-INITIAL-SEC-VALUE               00110100
110200             GIVING WS-INITIAL-VALUE                              00110200
110300     .                                                            00110300
110400 350-EXIT.                                                        00110400
110500     EXIT.                                                        00110500
110600                                                                  00110600
110700*    LOOKS UP AND ADDS IN ONE SECURITY'S CONTRIBUTION TO BOTH    *00110700
110800*    THE INITIAL AND CURRENT TOTALS BEFORE MOVING ON TO THE NEXT *00110800
110900*    -- CALLED ONCE PER SECURITY BY 350-VALUE-POSITIONS' VARYING *00110900
111000*    PERFORM SO THE RUNNING TOTALS ACCUMULATE ACROSS ALL FIVE.   *00111000
111100 352-VALUE-ONE-SECURITY.                                          00111100
111200     MOVE WS-BOY-DATE  TO WS-LOOKUP-DATE                          00111200
111300     MOVE WS-SEC-NDX   TO WS-LOOKUP-SECURITY                      00111300
111400     PERFORM 355-PRICE-LOOKUP THRU 355-EXIT                       00111400
111500     COMPUTE WS-INITIAL-SEC-VALUE ROUNDED =                       00111500
111600             WS-INITIAL-SEC-VALUE +                               00111600
111700             (WS-WORKING-SEC-QTY (WS-SEC-NDX) *                   00111700
111800                 WS-PRICE-AT-DATE)                                00111800
111900                                                                  00111900
112000     MOVE WS-TODAY-DATE TO WS-LOOKUP-DATE                         00112000
112100     MOVE WS-SEC-NDX    TO WS-LOOKUP-SECURITY                     00112100
112200     PERFORM 355-PRICE-LOOKUP THRU 355-EXIT                       00112200
112300     COMPUTE WS-CURRENT-SEC-VALUE ROUNDED =                       00112300
112400             WS-CURRENT-SEC-VALUE +                               00112400
112500             (WS-CURRENT-SEC-QTY (WS-SEC-NDX) *                   00112500
112600                 WS-PRICE-AT-DATE)                                00112600
112700     .                                                            00112700
112800 352-EXIT.                                                        00112800
112900     EXIT.                                                        00112900
113000                                                                  00113000
113100*    LOOKS UP THE PRICE FOR (WS-LOOKUP-DATE,WS-LOOKUP-SECURITY)  *00113100
113200*    VIA SEARCH ALL.  ABENDS THE RUN IF THE FEED DIDN'T CARRY A  *00113200
113300*    PRICE FOR THE COMBINATION WE NEED -- THAT'S A FEED PROBLEM, *00113300
113400*    NOT SOMETHING THIS JOB CAN PAPER OVER.                      *00113400
113500*    SEARCH ALL DEPENDS ENTIRELY ON THE TABLE BEING IN ASCENDING *00113500
113600*    (DATE, SECURITY) ORDER -- THAT ORDER IS ESTABLISHED ONCE,   *00113600
113700*    DEFENSIVELY, BY 210-SORT-PRICE-TABLE WHEN THE TABLE IS      *00113700
113800*    LOADED, SO THIS PARAGRAPH NEVER HAS TO WORRY ABOUT FEED     *00113800
113900*    ORDERING ITSELF.                                            *00113900
114000 355-PRICE-LOOKUP.                                                00114000
114100*    WS-PRICE-NDX IS RESET TO 1 ON EVERY CALL RATHER THAN LEFT   *00114100
114200*    WHERE THE LAST SEARCH LEFT IT -- SEARCH ALL DOES ITS OWN    *00114200
114300*    BINARY SEARCH FROM SCRATCH EACH TIME REGARDLESS OF THE      *00114300
114400*    INDEX'S STARTING VALUE, SO THIS IS BELT-AND-SUSPENDERS, NOT *00114400
114500*    A PERFORMANCE REQUIREMENT.                                  *00114500
114600     SET WS-PRICE-NDX TO 1                                        00114600
114700     SEARCH ALL WS-PRICE-ENTRY                                    00114700
114800         AT END                                                   00114800
114900             MOVE WS-LOOKUP-DATE     TO WS-ABEND-DATE             00114900
115000             MOVE WS-LOOKUP-SECURITY TO WS-ABEND-SECURITY         00115000
115100             GO TO 900-ABEND-MISSING-PRICE                        00115100
115200         WHEN WS-P-DATE (WS-PRICE-NDX) = WS-LOOKUP-DATE           00115200
115300          AND WS-P-SECURITY (WS-PRICE-NDX) = WS-LOOKUP-SECURITY   00115300
115400             MOVE WS-P-AMOUNT (WS-PRICE-NDX) TO WS-PRICE-AT-DATE  00115400
115500     END-SEARCH                                                   00115500
115600     .                                                            00115600
115700 355-EXIT.                                                        00115700
115800     EXIT.                                                        00115800
115900                                                                  00115900
116000*--- COMPUTE AND ANNUALIZE THE YTD ROI ---------------------------00116000
116100*    RAW FRACTION ROUNDED TO 10 DECIMALS, THEN *100 EXACTLY,     *00116100
116200*    THEN ANNUALIZED AND ROUNDED TO 2 DECIMALS FOR THE REPORT.   *00116200
116300*    THE RAW FRACTION IS ROUNDED TO TEN DECIMAL PLACES BEFORE    *00116300
116400*    BEING MULTIPLIED BY 100 AND ANNUALIZED -- MULTIPLYING AN    *00116400
116500*    UNROUNDED, HIGH-PRECISION FRACTION FIRST AND ONLY ROUNDING  *00116500
116600*    AT THE VERY END WOULD GIVE A SLIGHTLY DIFFERENT ANSWER ON   *00116600
116700*    SOME ACCOUNTS, SO THE TWO-STAGE ROUNDING IS DELIBERATE, NOT *00116700
116800*    INCIDENTAL. A ZERO BEGINNING-OF-YEAR VALUE SHORT-CIRCUITS   *00116800
116900*    TO A ZERO RETURN INSTEAD OF DIVIDING BY ZERO -- AN ACCOUNT  *00116900
117000*    THAT STARTED THE YEAR WITH NOTHING HAS NO RETURN TO REPORT. *00117000
117100 360-COMPUTE-ROI.                                                 00117100
117200*    AN ACCOUNT THAT STARTED THE YEAR WITH NOTHING AT ALL HAS NO *00117200
117300*    MEANINGFUL PERCENTAGE RETURN -- DIVIDING BY ZERO WOULD      *00117300
117400*    ABEND THE RUN, AND THERE IS NO BUSINESS ANSWER BETTER THAN  *00117400
117500*    REPORTING A FLAT ZERO RETURN FOR THAT ACCOUNT'S LINE.       *00117500
117600     IF WS-INITIAL-VALUE = ZERO                                   00117600
117700         MOVE ZERO TO WS-ROI-ANNUALIZED                           00117700
117800     ELSE                                                         00117800
117900         COMPUTE WS-ROI-RAW ROUNDED =                             00117900
118000             (WS-CURRENT-CASH-VALUE + WS-CURRENT-SEC-VALUE        00118000
118100                 - WS-INITIAL-VALUE) / WS-INITIAL-VALUE           00118100
118200         COMPUTE WS-ROI-PCT-RAW = WS-ROI-RAW * 100                00118200
118300         COMPUTE WS-ROI-ANNUALIZED ROUNDED =                      00118300
118400             WS-ROI-PCT-RAW * WS-PARM-YEAR-LENGTH / WS-DAY-OF-YEAR00118400
118500     END-IF                                                       00118500
118600     .                                                            00118600
118700 360-EXIT.                                                        00118700
118800     EXIT.                                                        00118800
118900                                                                  00118900
119000*--- WRITE ONE REPORT LINE FOR THIS ACCOUNT ----------------------00119000
119100*    NO HEADER LINE, NO FOOTER, NO PAGE BREAKS -- JUST ONE       *00119100
119200*    EDITED LINE PER ACCOUNT IN THE ORDER THE ACCOUNTS CAME OFF  *00119200
119300*    POSITION-IN. RR-PRINT-LINE'S SIGNED, ZERO-SUPPRESSED EDIT   *00119300
119400*    PICTURE IS WHAT GIVES THE FINAL FIGURE ITS READABLE SIGN    *00119400
119500*    AND DECIMAL POINT ON THE PRINTED OUTPUT.                    *00119500
119600 370-WRITE-REPORT-LINE.                                           00119600
119700     MOVE SPACES            TO RR-REPORT-REC                      00119700
119800     MOVE WS-CURRENT-ACCOUNT-ID TO RP-POSITION-ID                 00119800
119900*    ONLY THE FINAL ANNUALIZED FIGURE GOES TO THE REPORT -- THE  *00119900
120000*    INTERMEDIATE WS-ROI-WORK FIELDS (RAW FRACTION, PRICED       *00120000
120100*    SUBTOTALS) EXIST PURELY FOR THIS PROGRAM'S OWN COMPUTATION  *00120100
120200*    AND ARE NEVER WRITTEN ANYWHERE.                             *00120200
120300     MOVE WS-ROI-ANNUALIZED     TO RP-ROI-PCT                     00120300
120400*    RR-PRINT-LINE IS BUILT UP FIELD BY FIELD EARLIER IN THIS    *00120400
120500*    PARAGRAPH AND THEN MOVED TO THE FD RECORD IN ONE SHOT --    *00120500
120600*    KEEPING THE EDITED WORK AREA SEPARATE FROM THE FD RECORD IS *00120600
120700*    THIS SHOP'S USUAL HABIT FOR REPORT PROGRAMS, SINCE IT LETS  *00120700
120800*    THE EDIT PICTURES LIVE IN WORKING-STORAGE WHERE THEY CAN BE *00120800
120900*    INITIALIZED WITH VALUE CLAUSES.                             *00120900
121000     WRITE RR-REPORT-REC FROM RR-PRINT-LINE                       00121000
121100     .                                                            00121100
121200 370-EXIT.                                                        00121200
121300     EXIT.                                                        00121300
121400                                                                  00121400
121500*--- CLOSE EVERYTHING BEFORE STOP RUN --------------------------- 00121500
121600*    ALL FOUR FILES ARE CLOSED HERE WHETHER OR NOT EVERY READ    *00121600
121700*    EVER FOUND A RECORD -- AN EMPTY POSITION-IN STILL HAS TO BE *00121700
121800*    CLOSED CLEANLY SO THE STEP'S CONDITION CODE REFLECTS A      *00121800
121900*    NORMAL END OF JOB, NOT AN ABEND.                            *00121900
122000 800-CLOSE-FILES.                                                 00122000
122100     CLOSE POSITION-IN                                            00122100
122200     CLOSE TRANSACTION-IN                                         00122200
122300     CLOSE PRICE-IN                                               00122300
122400     CLOSE ROI-REPORT-OUT                                         00122400
122500     .                                                            00122500
122600 800-EXIT.                                                        00122600
122700     EXIT.                                                        00122700
122800                                                                  00122800
122900*--- FATAL: PRICE MISSING FOR A DATE/SECURITY WE NEED ------------00122900
123000*    A MISSING PRICE ABENDS THE RUN RATHER THAN SUBSTITUTING A   *00123000
123100*    ZERO OR THE NEAREST AVAILABLE DATE'S PRICE -- A SILENTLY    *00123100
123200*    WRONG ROI IS WORSE THAN A HALTED RUN, BECAUSE THE WRONG     *00123200
123300*    NUMBER MIGHT NEVER GET NOTICED. AN ABEND FORCES SOMEONE TO  *00123300
123400*    LOOK AT THE FEED BEFORE THE REPORT GOES OUT.                *00123400
123500 900-ABEND-MISSING-PRICE.                                         00123500
123600     DISPLAY WS-ABEND-MESSAGE                                     00123600
123700     CLOSE POSITION-IN TRANSACTION-IN PRICE-IN ROI-REPORT-OUT     00123700
123800     STOP RUN.                                                    00123800
123900 900-EXIT.                                                        00123900
124000     EXIT.                                                        00124000
124100                                                                  00124100
124200*--- SHARED HELPER: LEAP YEAR TEST (CENTURY/400 RULE) ------------00124200
124300*    SEE CHANGE LOG Y2K-0007 - REPLACES THE OLD "DIVISIBLE BY 4" *00124300
124400*    SHORTCUT, WHICH GOT 2000 WRONG.                            * 00124400
124500*    CALLED FROM TWO DIFFERENT PLACES FOR TWO DIFFERENT REASONS: *00124500
124600*    ONCE PER RUN, AGAINST TODAY'S YEAR, TO ESTABLISH THE DAY-   *00124600
124700*    OF-YEAR DENOMINATOR; AND AGAIN EVERY TIME THE DATE WALK     *00124700
124800*    BORROWS BACK INTO JANUARY, AGAINST WHATEVER YEAR IT JUST    *00124800
124900*    ENTERED. THE RESULT ISN'T CACHED ACROSS THE TWO BECAUSE THE *00124900
125000*    YEAR BEING TESTED IS DIFFERENT EACH TIME THE WALK CROSSES A *00125000
125100*    YEAR BOUNDARY.                                              *00125100
125200 950-CHECK-LEAP-YEAR.                                             00125200
125300     MOVE 'N' TO WS-LEAP-YEAR-SW                                  00125300
125400     DIVIDE WS-LEAP-CHECK-YEAR BY 4 GIVING WS-LEAP-Q              00125400
125500             REMAINDER WS-LEAP-R4                                 00125500
125600*    THE CENTURY/400 RULE, NOT THE OLD 'DIVISIBLE BY 4' SHORTCUT *00125600
125700*    -- A YEAR DIVISIBLE BY 100 IS A LEAP YEAR ONLY IF IT IS     *00125700
125800*    ALSO DIVISIBLE BY 400. THE OLD SHORTCUT WOULD HAVE CALLED   *00125800
125900*    1900 A LEAP YEAR AND, MORE TO THE POINT, WOULD HAVE MISSED  *00125900
126000*    NOTHING SPECIAL ABOUT 2000 EITHER -- IT JUST HAPPENED TO    *00126000
126100*    GET 2000 RIGHT BY LUCK WHILE BEING WRONG ON CENTURY YEARS   *00126100
126200*    IN GENERAL. SEE CHANGE LOG Y2K-0007.                        *00126200
126300     IF WS-LEAP-R4 = 0                                            00126300
126400         DIVIDE WS-LEAP-CHECK-YEAR BY 100 GIVING WS-LEAP-Q        00126400
126500                 REMAINDER WS-LEAP-R100                           00126500
126600         IF WS-LEAP-R100 NOT = 0                                  00126600
126700             MOVE 'Y' TO WS-LEAP-YEAR-SW                          00126700
126800         ELSE                                                     00126800
126900             DIVIDE WS-LEAP-CHECK-YEAR BY 400 GIVING WS-LEAP-Q    00126900
127000                     REMAINDER WS-LEAP-R400                       00127000
127100             IF WS-LEAP-R400 = 0                                  00127100
127200                 MOVE 'Y' TO WS-LEAP-YEAR-SW                      00127200
127300             END-IF                                               00127300
127400         END-IF                                                   00127400
127500     END-IF                                                       00127500
127600     .                                                            00127600
127700 950-EXIT.                                                        00127700
127800     EXIT.                                                        00127800
127900                                                                  00127900
128000*--- SHARED HELPER: 1-BASED DAY-OF-YEAR FOR TODAY'S DATE ---------00128000
128100*    COMPUTED ONCE AGAINST TODAY'S DATE AND NEVER RECOMPUTED     *00128100
128200*    DURING THE DATE WALK -- THE ANNUALIZATION DENOMINATOR IN    *00128200
128300*    360-COMPUTE-ROI IS THE NUMBER OF DAYS FROM JANUARY 1ST TO   *00128300
128400*    TODAY, WHICH IS FIXED FOR THE WHOLE RUN EVEN THOUGH EACH    *00128400
128500*    ACCOUNT'S OWN BEGINNING-OF-YEAR DATE IS ALWAYS JANUARY 1ST  *00128500
128600*    BY DEFINITION.                                              *00128600
128700 960-COMPUTE-DAY-OF-YEAR.                                         00128700
128800     MOVE WS-TODAY-DD TO WS-DAY-OF-YEAR                           00128800
128900*    JANUARY ITSELF NEEDS NO MONTH-TABLE LOOKUP AT ALL -- THE    *00128900
129000*    DAY-OF-YEAR THROUGH ANY DATE IN JANUARY IS JUST THAT DATE'S *00129000
129100*    DAY-OF-MONTH. THE LOOP BELOW ONLY RUNS FOR FEBRUARY ONWARD, *00129100
129200*    ADDING UP EVERY FULL MONTH THAT CAME BEFORE TODAY'S MONTH.  *00129200
129300     IF WS-TODAY-MM > 1                                           00129300
129400         SUBTRACT 1 FROM WS-TODAY-MM GIVING WS-MONTH-LIMIT        00129400
129500         PERFORM 965-ADD-MONTH-DAYS THRU 965-EXIT                 00129500
129600             VARYING WS-MONTH-WORK-NDX FROM 1 BY 1                00129600
129700             UNTIL WS-MONTH-WORK-NDX > WS-MONTH-LIMIT             00129700
129800     END-IF                                                       00129800
129900     .                                                            00129900
130000 960-EXIT.                                                        00130000
130100     EXIT.                                                        00130100
130200                                                                  00130200
130300*    THE +1 FOR FEBRUARY ONLY FIRES WHEN WS-MONTH-WORK-NDX IS    *00130300
130400*    POINTING AT FEBRUARY ITSELF -- WS-MONTH-DAY-LEN ALREADY     *00130400
130500*    CARRIES 28 FOR FEBRUARY REGARDLESS OF THE YEAR, SO THE LEAP *00130500
130600*    DAY IS ADDED HERE RATHER THAN BY MAINTAINING A SECOND,      *00130600
130700*    LEAP-YEAR VERSION OF THE WHOLE TABLE.                       *00130700
130800 965-ADD-MONTH-DAYS.                                              00130800
130900     ADD WS-MONTH-DAY-LEN (WS-MONTH-WORK-NDX)                     00130900
131000             TO WS-DAY-OF-YEAR                                    00131000
131100*    THE SHARED MONTH-LENGTH TABLE CARRIES FEBRUARY AS A FLAT 28 *00131100
131200*    -- THE LEAP DAY IS ADDED HERE, AT THE POINT OF USE, RATHER  *00131200
131300*    THAN MAINTAINING A SECOND 29-DAY VARIANT OF THE WHOLE TABLE *00131300
131400*    FOR LEAP YEARS.                                             *00131400
131500     IF WS-MONTH-WORK-NDX = 2 AND LEAP-YEAR                       00131500
131600         ADD 1 TO WS-DAY-OF-YEAR                                  00131600
131700     END-IF                                                       00131700
131800     .                                                            00131800
131900 965-EXIT.                                                        00131900
132000     EXIT.                                                        00132000
