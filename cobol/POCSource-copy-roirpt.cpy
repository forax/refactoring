000100****************************************************************  00000100
000200*                                                               * 00000200
000300*    R O I R P T   --   Y T D   R O I   R E P O R T   L I N E   * 00000300
000400*                                                               * 00000400
000500*    ONE RECORD PER ACCOUNT PROCESSED, WRITTEN TO ROI-REPORT-   * 00000500
000600*    OUT IN THE ORDER THE ACCOUNTS WERE READ OFF POSITION-IN.   * 00000600
000700*    NO CONTROL BREAKS, NO ACCUMULATED TOTALS -- EACH ACCOUNT'S * 00000700
000800*    ROI STANDS ALONE.  SEE PORTROI PARAGRAPH                     00000800
000900*    370-WRITE-REPORT-LINE.                                       00000900
001000*                                                               * 00001000
001100*    RR-REPORT-REC IS THE RAW RECORD MOVED FROM WORKING STORAGE * 00001100
001200*    AND WRITTEN TO THE FILE.  RR-PRINT-LINE REDEFINES IT AS    * 00001200
001300*    THE EDITED 80-COLUMN FORM PORTROI BUILDS BEFORE THE WRITE  * 00001300
001400*    SO THE ROI COMES OUT SIGNED, ZERO-SUPPRESSED AND AT 2      * 00001400
001500*    DECIMALS AS CALLED FOR IN THE REPORT SPEC (COL 12-21).     * 00001500
001600*                                                               * 00001600
001700*    CHANGE HISTORY                                               00001700
001800*    YYMMDD   BY   TICKET     DESCRIPTION                         00001800
001900*    ---------------------------------------------------------    00001900
002000*    910303   RJT  SYS-0142   ORIGINAL LAYOUT, RAW PIC ONLY.      00002000
002100*    041105   HAL  SYS-0886   ADDED RR-PRINT-LINE REDEFINITION  * 00002100
002200*                             FOR THE EDITED REPORT COLUMNS.    * 00002200
002300****************************************************************  00002300
002400 01  RR-REPORT-REC.                                               00002400
002500     03  RR-POSITION-ID              PIC X(10).                   00002500
002600     03  FILLER                      PIC X(01).                   00002600
002700     03  RR-ROI-PCT                  PIC S9(7)V9(2).              00002700
002800     03  FILLER                      PIC X(60).                   00002800
002900 01  RR-PRINT-LINE REDEFINES RR-REPORT-REC.                       00002900
003000     03  RP-POSITION-ID              PIC X(10).                   00003000
003100     03  FILLER                      PIC X(01).                   00003100
003200     03  RP-ROI-PCT                  PIC -(6)9.99.                00003200
003300     03  FILLER                      PIC X(59).                   00003300
