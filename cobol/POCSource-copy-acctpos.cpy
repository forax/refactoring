000100****************************************************************  00000100
000200*                                                               * 00000200
000300*    A C C T P O S   --   P O S I T I O N   M A S T E R         * 00000300
000400*                                                               * 00000400
000500*    ONE RECORD PER INVESTOR ACCOUNT HELD ON POSITION-IN.       * 00000500
000600*    CARRIES THE ACCOUNT'S CURRENT CASH BALANCE AND ITS         * 00000600
000700*    QUANTITY HELD IN EACH OF THE FIVE TRACKED SECURITIES.      * 00000700
000800*    PORTROI DUPLICATES THIS LAYOUT INTO WS-WORKING-POSITION    * 00000800
000900*    (SEE PORTROI WORKING-STORAGE) AND WALKS THE COPY BACKWARDS * 00000900
001000*    TO THE START OF THE YEAR -- THE RECORD BELOW NEVER CHANGES * 00001000
001100*    ONCE READ.                                                   00001100
001200*                                                               * 00001200
001300*    SECURITY TABLE IS FIXED AND ALPHABETICAL, INDEXED 1-5:     * 00001300
001400*        1 = AAPL   2 = AMZN   3 = GOOGL   4 = MSFT   5 = TSLA  * 00001400
001500*    THIS ORDER IS A STANDING AGREEMENT WITH THE FEED -- DO NOT * 00001500
001600*    RENUMBER WITHOUT RELOADING EVERY POSITION AND PRICE FILE.  * 00001600
001700*                                                               * 00001700
001800*    ON DISK THIS FILE IS LINE-SEQUENTIAL TEXT, SO EVERY FIELD  * 00001800
001900*    BELOW IS ZONED DISPLAY, ZERO-FILLED TO ITS FULL WIDTH.     * 00001900
002000*    PORTROI MOVES THESE INTO COMP-3 WORKING FIELDS BEFORE ANY  * 00002000
002100*    ARITHMETIC IS DONE AGAINST THEM.                           * 00002100
002200*                                                               * 00002200
002300*    CHANGE HISTORY                                               00002300
002400*    YYMMDD   BY   TICKET     DESCRIPTION                         00002400
002500*    ---------------------------------------------------------    00002500
002600*    880914   RJT  -          ORIGINAL LAYOUT - CASH ONLY.        00002600
002700*    910303   RJT  SYS-0142   ADDED 5-SECURITY QUANTITY TABLE.    00002700
002800*    970122   DMF  SYS-0518   WIDENED AP-ACCOUNT-ID TO X(10) TO   00002800
002900*                             MATCH THE REPORT KEY.               00002900
003000*    990730   DMF  Y2K-0007   CONFIRMED 8-DIGIT CCYYMMDD DATES    00003000
003100*                             THROUGHOUT -- NO 2-DIGIT YEARS      00003100
003200*                             REMAIN ON THIS FILE.                00003200
003300*    041105   HAL  SYS-0886   FILLER REPOSITIONED AFTER THE       00003300
003400*                             SECURITY TABLE WAS WIDENED FOR      00003400
003500*                             FRACTIONAL-SHARE QUANTITIES.        00003500
003510*    110921   SKP  SYS-1180   ADDED LAST-UPDATE DATE AND RECORD   00003510
003520*                             STATUS -- MASTER-FILE STANDARD NOW  00003520
003530*                             REQUIRES BOTH ON EVERY EXTRACT.     00003530
003540*                             FILLER SHRUNK TO HOLD THE WIDTH.    00003540
003600****************************************************************  00003600
003700 01  AP-POSITION-REC.                                             00003700
003800     03  AP-ACCOUNT-ID               PIC X(10).                   00003800
003900     03  AP-CASH-BALANCE             PIC S9(9)V9(2).              00003900
004000     03  AP-SECURITY-TABLE.                                       00004000
004100         05  AP-SEC-QTY OCCURS 5 TIMES                            00004100
004200                 INDEXED BY AP-SEC-NDX                            00004200
004300                 PIC S9(9)V9(4).                                  00004300
004310*    LAST-UPDATE AND STATUS ARE MAINTENANCE FIELDS STAMPED BY THE 00004310
004320*    UPSTREAM MASTER-FILE UPDATE JOB -- PORTROI READS THEM BUT    00004320
004330*    NEVER SETS THEM; THEY PLAY NO PART IN THE ROI CALCULATION.   00004330
004340     03  AP-LAST-UPDATE-DATE         PIC 9(8).                    00004340
004350     03  AP-RECORD-STATUS            PIC X(01).                   00004350
004360         88  AP-STATUS-ACTIVE            VALUE 'A'.               00004360
004370         88  AP-STATUS-CLOSED            VALUE 'C'.               00004370
004400     03  FILLER                      PIC X(11).                   00004400
